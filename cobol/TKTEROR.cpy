000100******************************************************************
000200*    TKTEROR  -  VALIDATION ERROR LISTING RECORD                 *
000300*    I-O FORMAT: TKT-ERROR-RECORD  FROM FILE TKTEFILE             *
000400*    ONE LINE PER FAILED RULE; A TICKET MAY CARRY SEVERAL.        *
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700*--------------------------------------------------------------*
000800* TKT001  12/03/2019 RFM  - INITIAL VERSION.
000900*--------------------------------------------------------------*
001000 01  TKT-ERROR-RECORD.
001100    05  TKT-ERR-ROW-NUMBER           PIC 9(05).
001200*                        INPUT ROW NUMBER, FIRST DATA ROW = 2
001300    05  FILLER                       PIC X(01)  VALUE SPACE.
001400    05  TKT-ERR-TICKET-ID            PIC X(10).
001500*                        TICKET ID OF THE FAILING RECORD, MAY BE
001600*                        BLANK WHEN TICKET-ID ITSELF IS MISSING
001700    05  FILLER                       PIC X(01)  VALUE SPACE.
001800    05  TKT-ERR-TEXT                 PIC X(60).
001900*                        ONE FAILED-RULE MESSAGE
002000    05  FILLER                       PIC X(03)  VALUE SPACES.
