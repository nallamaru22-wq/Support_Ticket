000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TKTRPT.
000400 AUTHOR.         D J PRENTISS.
000500 INSTALLATION.   OPERATIONS SYSTEMS DIV.
000600 DATE-WRITTEN.   09 SEP 1993.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO WRITE THE TWO OUTPUT
001100*               FILES OF THE TICKET ANALYSIS SUITE - THE FULL
001200*               METRICS SUMMARY (MACHINE READABLE, EVERY METRIC
001300*               GROUP) AND THE SHORT EXECUTIVE TEXT REPORT.
001400*               CALLED ONCE BY TKTDRVR, LAST IN THE CHAIN, AFTER
001500*               TKTMET AND TKTINS HAVE BOTH RUN.
001600*
001700*______________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* TKT005  09/09/1993 DJP  - INITIAL VERSION.  METRICS SUMMARY
002100*                           FILE ONLY.
002200*----------------------------------------------------------------*
002300* TKT012  30/09/1996 SGH  - REQ 96-019.  ADD THE EXECUTIVE TEXT
002400*                           REPORT (SUMMARY STATISTICS, WORKLOAD,
002500*                           PERFORMANCE HIGHLIGHTS SECTIONS).
002600*----------------------------------------------------------------*
002700* TKT017  19/02/1998 DJP  - Y2K REMEDIATION.  REPORT DATE HEADER
002800*                           NOW PRINTS A FULL 4-DIGIT CCYY.
002900*----------------------------------------------------------------*
003000* TKT020  30/11/1999 DJP  - REQ 99-201.  TOP PERFORMER LINE NOW
003100*                           SUPPRESSED WHEN NO AGENT HAS RESOLVED
003200*                           A TICKET, RATHER THAN PRINTING ZEROES.
003300*----------------------------------------------------------------*
003400* TKT028  19/08/2022 MKN  - REQ 2022-061.  ADD THE FIXED
003500*                           OBSERVATIONS AND RECOMMENDATIONS
003600*                           SECTION TO THE EXECUTIVE REPORT.
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                     UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TKT-SUMMARY-FILE  ASSIGN TO TKTSFILE
005300         FILE STATUS IS WK-C-FILE-STATUS.
005400     SELECT TKT-REPORT-FILE   ASSIGN TO TKTRFILE
005500         FILE STATUS IS WK-C-FILE-STATUS.
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100*
006200 FD  TKT-SUMMARY-FILE
006300     LABEL RECORDS ARE STANDARD
006400     RECORDING MODE IS F.
006500 01  TKT-SUMMARY-LINE.
006600     05  TKT-SUM-TEXT                 PIC X(78).
006700     05  FILLER                       PIC X(02)  VALUE SPACES.
006800*
006900 FD  TKT-REPORT-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORDING MODE IS F.
007200 01  TKT-REPORT-LINE.
007300     05  TKT-RPT-TEXT                 PIC X(78).
007400     05  FILLER                       PIC X(02)  VALUE SPACES.
007500*
007600*************************
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                          PIC X(24)  VALUE
008000     "** PROGRAM TKTRPT    **".
008100*
008200 01  WK-EDIT-AREA.
008300     05  WK-C-EDIT-LINE               PIC X(78)  VALUE SPACES.
008400     05  WK-C-EDIT-NUMBER             PIC ZZZZ9.
008500     05  WK-C-EDIT-AMOUNT             PIC ZZZZ9.99.
008600     05  WK-C-EDIT-DATE-DISP.
008700         10  WK-N-EDIT-CCYY               PIC 9(04).
008800         10  FILLER                       PIC X(01) VALUE '-'.
008900         10  WK-N-EDIT-MM                 PIC 9(02).
009000         10  FILLER                       PIC X(01) VALUE '-'.
009100         10  WK-N-EDIT-DD                 PIC 9(02).
009200*
009300 01  WK-SCAN-AREA.
009400     05  WK-N-PRI-IX                  PIC 9(01)  COMP.
009500     05  WK-N-AGT-IX                  PIC 9(03)  COMP.
009600     05  WK-N-MON-IX                  PIC 9(03)  COMP.
009700     05  WK-N-DAY-IX                  PIC 9(01)  COMP.
009800     05  WK-N-OUT-IX                  PIC 9(03)  COMP.
009900     05  WK-N-SUM-SUBJ-IX              PIC 9(03)  COMP.
010000     05  WK-N-SUM-CUST-IX              PIC 9(03)  COMP.
010100     05  WK-N-SUM-ESC-IX               PIC 9(05)  COMP.
010200     05  WK-N-PRI-SUM-COUNT            PIC 9(01)  COMP VALUE ZERO.
010300     05  WK-N-PRI-SUM-TOTAL            PIC S9(07)V99 COMP VALUE ZERO.
010400*
010500 EJECT
010600*****************
010700 LINKAGE SECTION.
010800*****************
010900 01  LK-COMMON.
011000     COPY TKTCOMN.
011100*
011150*                        NO 01 WRAPPER HERE - TKTMTAB CARRIES ITS
011160*                        OWN 01-LEVEL NAME (TKT-METRICS-AREA).
011300     COPY TKTMTAB.
011400 EJECT
011500********************************************************
011600 PROCEDURE DIVISION USING LK-COMMON
011700                          TKT-METRICS-AREA.
011800********************************************************
011900 MAIN-MODULE.
012000     PERFORM C000-OPEN-REPORT-FILES
012100        THRU C099-OPEN-REPORT-FILES-EX.
012200     PERFORM D000-COMPUTE-REPORT-FIGURES
012300        THRU D099-COMPUTE-REPORT-FIGURES-EX.
012400     PERFORM A000-WRITE-METRICS-SUMMARY
012500        THRU A099-WRITE-METRICS-SUMMARY-EX.
012600     PERFORM E000-WRITE-EXEC-REPORT
012700        THRU E099-WRITE-EXEC-REPORT-EX.
012800     PERFORM Z000-CLOSE-REPORT-FILES
012900        THRU Z099-CLOSE-REPORT-FILES-EX.
013000     GOBACK.
013100*
013200*----------------------------------------------------------------*
013300 C000-OPEN-REPORT-FILES.
013400*----------------------------------------------------------------*
013500     OPEN OUTPUT TKT-SUMMARY-FILE.
013600     IF  NOT WK-C-SUCCESSFUL
013700         GO TO Y900-ABNORMAL-TERMINATION.
013800     OPEN OUTPUT TKT-REPORT-FILE.
013900     IF  NOT WK-C-SUCCESSFUL
014000         GO TO Y900-ABNORMAL-TERMINATION.
014100*
014200 C099-OPEN-REPORT-FILES-EX.
014300     EXIT.
014400*----------------------------------------------------------------*
014500 D000-COMPUTE-REPORT-FIGURES.
014600*    AVERAGE RESOLUTION TIME = MEAN OF THE PER-PRIORITY AVERAGES
014700*    (NOT THE MEAN OVER ALL TICKETS) - ZERO WHEN NO PRIORITY HAS
014800*    A RESOLVED TICKET.  TOP PERFORMER COMES STRAIGHT FROM THE
014900*    TOP-AGENT TABLE BUILT BY TKTMET.
015000*----------------------------------------------------------------*
015100     MOVE ZERO TO WK-N-PRI-SUM-COUNT WK-N-PRI-SUM-TOTAL.
015200     PERFORM D100-ADD-ONE-PRIORITY-AVG
015300         VARYING WK-N-PRI-IX FROM 1 BY 1 UNTIL WK-N-PRI-IX
015400         GREATER THAN 4.
015500     IF  WK-N-PRI-SUM-COUNT GREATER THAN ZERO
015600         COMPUTE TKT-RPT-AVG-RESOLUTION ROUNDED =
015700             WK-N-PRI-SUM-TOTAL / WK-N-PRI-SUM-COUNT
015800     ELSE
015900         MOVE ZERO TO TKT-RPT-AVG-RESOLUTION.
016000     MOVE 'N'                          TO TKT-RPT-TOP-PERFORMER-SW.
016100     IF  TKT-MET-TOP-COUNT(1) GREATER THAN ZERO
016200         MOVE 'Y'                      TO TKT-RPT-TOP-PERFORMER-SW
016300         MOVE TKT-MET-TOP-NAME(1)      TO TKT-RPT-TOP-PERFORMER-NAME
016400         MOVE TKT-MET-TOP-COUNT(1)     TO TKT-RPT-TOP-PERFORMER-CNT.
016500*
016600 D099-COMPUTE-REPORT-FIGURES-EX.
016700     EXIT.
016800*----------------------------------------------------------------*
016900 D100-ADD-ONE-PRIORITY-AVG.
017000*----------------------------------------------------------------*
017100     IF  TKT-MET-PRI-RES-CNT(WK-N-PRI-IX) GREATER THAN ZERO
017200         ADD 1 TO WK-N-PRI-SUM-COUNT
017300         ADD TKT-MET-PRI-AVG(WK-N-PRI-IX) TO WK-N-PRI-SUM-TOTAL.
017400*----------------------------------------------------------------*
017500 A000-WRITE-METRICS-SUMMARY.
017600*----------------------------------------------------------------*
017700     PERFORM A100-WRITE-BASIC-COUNTS
017800        THRU A100-WRITE-BASIC-COUNTS-EX.
017900     PERFORM A200-WRITE-STATUS-MATRIX
018000        THRU A200-WRITE-STATUS-MATRIX-EX.
018100     PERFORM A300-WRITE-PRIORITY-TABLE
018200        THRU A300-WRITE-PRIORITY-TABLE-EX.
018300     PERFORM A400-WRITE-AGENT-TABLE
018400        THRU A400-WRITE-AGENT-TABLE-EX.
018500     PERFORM A500-WRITE-TOP-AGENTS
018600        THRU A500-WRITE-TOP-AGENTS-EX.
018700     PERFORM A600-WRITE-MONTHLY-TREND
018800        THRU A600-WRITE-MONTHLY-TREND-EX.
018900     PERFORM A700-WRITE-WORKLOAD
019000        THRU A700-WRITE-WORKLOAD-EX.
019100     PERFORM A750-WRITE-WEEKDAY-VOLUME
019200        THRU A750-WRITE-WEEKDAY-VOLUME-EX.
019300     PERFORM A800-WRITE-REPEATED-SUBJECTS
019400        THRU A800-WRITE-REPEATED-SUBJECTS-EX.
019500     PERFORM A850-WRITE-TOP-WORDS-AND-PAIRS
019600        THRU A850-WRITE-TOP-WORDS-AND-PAIRS-EX.
019700     PERFORM A900-WRITE-DELAY-REASONS
019800        THRU A900-WRITE-DELAY-REASONS-EX.
019900     PERFORM A950-WRITE-ESCALATIONS-AND-CUST
020000        THRU A950-WRITE-ESCALATIONS-AND-CUST-EX.
020100*
020200 A099-WRITE-METRICS-SUMMARY-EX.
020300     EXIT.
020400*----------------------------------------------------------------*
020500 A100-WRITE-BASIC-COUNTS.
020600*----------------------------------------------------------------*
020700     MOVE "=== METRICS SUMMARY ==="        TO WK-C-EDIT-LINE.
020800     PERFORM F900-WRITE-SUMMARY-LINE.
020900     MOVE TKT-MET-TOTAL-TICKETS            TO WK-C-EDIT-NUMBER.
021000     STRING "TOTAL-TICKETS: " WK-C-EDIT-NUMBER
021100         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
021200     PERFORM F900-WRITE-SUMMARY-LINE.
021300     MOVE TKT-MET-OPEN-TICKETS             TO WK-C-EDIT-NUMBER.
021400     STRING "OPEN-TICKETS: " WK-C-EDIT-NUMBER
021500         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
021600     PERFORM F900-WRITE-SUMMARY-LINE.
021700     MOVE TKT-MET-AGING-COUNT              TO WK-C-EDIT-NUMBER.
021800     STRING "TICKETS-OPEN-GT-7-DAYS: " WK-C-EDIT-NUMBER
021900         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
022000     PERFORM F900-WRITE-SUMMARY-LINE.
022100*
022200 A100-WRITE-BASIC-COUNTS-EX.
022300     EXIT.
022400*----------------------------------------------------------------*
022500 A200-WRITE-STATUS-MATRIX.
022600*----------------------------------------------------------------*
022700     MOVE "COUNTS-BY-STATUS-AND-PRIORITY:" TO WK-C-EDIT-LINE.
022800     PERFORM F900-WRITE-SUMMARY-LINE.
022900     MOVE 1 TO WK-N-DAY-IX.
023000     PERFORM A220-WRITE-ONE-MATRIX-ROW
023100         VARYING WK-N-DAY-IX FROM 1 BY 1 UNTIL WK-N-DAY-IX
023200         GREATER THAN 4.
023300*
023400 A200-WRITE-STATUS-MATRIX-EX.
023500     EXIT.
023600*----------------------------------------------------------------*
023700 A220-WRITE-ONE-MATRIX-ROW.
023800*----------------------------------------------------------------*
023900     MOVE SPACES TO WK-C-EDIT-LINE.
024000     MOVE TKT-MET-MATRIX-CELL(WK-N-DAY-IX, 1)  TO WK-C-EDIT-NUMBER.
024100     STRING "  STATUS-ROW-" WK-N-DAY-IX " LOW:" WK-C-EDIT-NUMBER
024200         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
024300     PERFORM F900-WRITE-SUMMARY-LINE.
024400     MOVE TKT-MET-MATRIX-CELL(WK-N-DAY-IX, 2)  TO WK-C-EDIT-NUMBER.
024500     STRING "  STATUS-ROW-" WK-N-DAY-IX " MED:" WK-C-EDIT-NUMBER
024600         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
024700     PERFORM F900-WRITE-SUMMARY-LINE.
024800     MOVE TKT-MET-MATRIX-CELL(WK-N-DAY-IX, 3)  TO WK-C-EDIT-NUMBER.
024900     STRING "  STATUS-ROW-" WK-N-DAY-IX " HIGH:" WK-C-EDIT-NUMBER
025000         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
025100     PERFORM F900-WRITE-SUMMARY-LINE.
025200     MOVE TKT-MET-MATRIX-CELL(WK-N-DAY-IX, 4)  TO WK-C-EDIT-NUMBER.
025300     STRING "  STATUS-ROW-" WK-N-DAY-IX " CRIT:" WK-C-EDIT-NUMBER
025400         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
025500     PERFORM F900-WRITE-SUMMARY-LINE.
025600*----------------------------------------------------------------*
025700 A300-WRITE-PRIORITY-TABLE.
025800*----------------------------------------------------------------*
025900     MOVE ZERO TO WK-N-PRI-IX.
026000     PERFORM A320-WRITE-ONE-PRIORITY
026100         VARYING WK-N-PRI-IX FROM 1 BY 1 UNTIL WK-N-PRI-IX
026200         GREATER THAN 4.
026300*
026400 A300-WRITE-PRIORITY-TABLE-EX.
026500     EXIT.
026600*----------------------------------------------------------------*
026700 A320-WRITE-ONE-PRIORITY.
026800*----------------------------------------------------------------*
026900     MOVE TKT-MET-PRI-AVG(WK-N-PRI-IX)     TO WK-C-EDIT-AMOUNT.
027000     STRING "AVG-RESOLUTION-" TKT-MET-PRI-NAME(WK-N-PRI-IX)
027100         ": " WK-C-EDIT-AMOUNT
027200         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
027300     PERFORM F900-WRITE-SUMMARY-LINE.
027400*----------------------------------------------------------------*
027500 A400-WRITE-AGENT-TABLE.
027600*----------------------------------------------------------------*
027700     MOVE ZERO TO WK-N-AGT-IX.
027800     PERFORM A420-WRITE-ONE-AGENT
027900         VARYING WK-N-AGT-IX FROM 1 BY 1
028000         UNTIL WK-N-AGT-IX GREATER THAN TKT-MET-AGENT-COUNT.
028100*
028200 A400-WRITE-AGENT-TABLE-EX.
028300     EXIT.
028400*----------------------------------------------------------------*
028500 A420-WRITE-ONE-AGENT.
028600*----------------------------------------------------------------*
028700     MOVE TKT-MET-AGT-RESOLVED-CNT(WK-N-AGT-IX) TO WK-C-EDIT-NUMBER.
028800     STRING "RESOLVED-PER-AGENT " TKT-MET-AGT-NAME(WK-N-AGT-IX)
028900         ": " WK-C-EDIT-NUMBER
029000         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
029100     PERFORM F900-WRITE-SUMMARY-LINE.
029200     MOVE TKT-MET-AGT-AVG-DAYS(WK-N-AGT-IX)     TO WK-C-EDIT-AMOUNT.
029300     STRING "AVG-RESOLUTION-PER-AGENT " TKT-MET-AGT-NAME(WK-N-AGT-IX)
029400         ": " WK-C-EDIT-AMOUNT
029500         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
029600     PERFORM F900-WRITE-SUMMARY-LINE.
029700*----------------------------------------------------------------*
029800 A500-WRITE-TOP-AGENTS.
029900*----------------------------------------------------------------*
030000     MOVE ZERO TO WK-N-OUT-IX.
030100     PERFORM A520-WRITE-ONE-TOP-AGENT
030200         VARYING WK-N-OUT-IX FROM 1 BY 1 UNTIL WK-N-OUT-IX
030300         GREATER THAN 3.
030400*
030500 A500-WRITE-TOP-AGENTS-EX.
030600     EXIT.
030700*----------------------------------------------------------------*
030800 A520-WRITE-ONE-TOP-AGENT.
030900*----------------------------------------------------------------*
031000     IF  TKT-MET-TOP-COUNT(WK-N-OUT-IX) GREATER THAN ZERO
031100         MOVE TKT-MET-TOP-COUNT(WK-N-OUT-IX) TO WK-C-EDIT-NUMBER
031200         STRING "TOP-AGENT-" WK-N-OUT-IX " " TKT-MET-TOP-NAME(WK-N-OUT-IX)
031300             ": " WK-C-EDIT-NUMBER
031400             DELIMITED BY SIZE INTO WK-C-EDIT-LINE
031500         PERFORM F900-WRITE-SUMMARY-LINE.
031600*----------------------------------------------------------------*
031700 A600-WRITE-MONTHLY-TREND.
031800*----------------------------------------------------------------*
031900     MOVE ZERO TO WK-N-MON-IX.
032000     PERFORM A620-WRITE-ONE-MONTH
032100         VARYING WK-N-MON-IX FROM 1 BY 1
032200         UNTIL WK-N-MON-IX GREATER THAN TKT-MET-MONTHLY-COUNT.
032300*
032400 A600-WRITE-MONTHLY-TREND-EX.
032500     EXIT.
032600*----------------------------------------------------------------*
032700 A620-WRITE-ONE-MONTH.
032800*----------------------------------------------------------------*
032900     MOVE TKT-MET-MONTH-COUNT(WK-N-MON-IX) TO WK-C-EDIT-NUMBER.
033000     STRING "MONTHLY-TREND-" TKT-MET-MONTH-CCYY(WK-N-MON-IX)
033100         "-" TKT-MET-MONTH-MM(WK-N-MON-IX) ": " WK-C-EDIT-NUMBER
033200         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
033300     PERFORM F900-WRITE-SUMMARY-LINE.
033400*----------------------------------------------------------------*
033500 A700-WRITE-WORKLOAD.
033600*----------------------------------------------------------------*
033700     MOVE ZERO TO WK-N-OUT-IX.
033800     PERFORM A720-WRITE-ONE-IDLE
033900         VARYING WK-N-OUT-IX FROM 1 BY 1
034000         UNTIL WK-N-OUT-IX GREATER THAN TKT-INS-IDLE-COUNT.
034100     MOVE ZERO TO WK-N-OUT-IX.
034200     PERFORM A730-WRITE-ONE-OVERLOAD
034300         VARYING WK-N-OUT-IX FROM 1 BY 1
034400         UNTIL WK-N-OUT-IX GREATER THAN TKT-INS-OVERLOAD-COUNT.
034500*
034600 A700-WRITE-WORKLOAD-EX.
034700     EXIT.
034800*----------------------------------------------------------------*
034900 A720-WRITE-ONE-IDLE.
035000*----------------------------------------------------------------*
035100     STRING "IDLE-AGENT: " TKT-INS-IDLE-NAME(WK-N-OUT-IX)
035200         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
035300     PERFORM F900-WRITE-SUMMARY-LINE.
035400*----------------------------------------------------------------*
035500 A730-WRITE-ONE-OVERLOAD.
035600*----------------------------------------------------------------*
035700     STRING "OVERLOADED-AGENT: " TKT-INS-OVERLOAD-NAME(WK-N-OUT-IX)
035800         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
035900     PERFORM F900-WRITE-SUMMARY-LINE.
036000*----------------------------------------------------------------*
036100 A750-WRITE-WEEKDAY-VOLUME.
036200*----------------------------------------------------------------*
036300     MOVE ZERO TO WK-N-DAY-IX.
036400     PERFORM A770-WRITE-ONE-WEEKDAY
036500         VARYING WK-N-DAY-IX FROM 1 BY 1 UNTIL WK-N-DAY-IX
036600         GREATER THAN 7.
036700*
036800 A750-WRITE-WEEKDAY-VOLUME-EX.
036900     EXIT.
037000*----------------------------------------------------------------*
037100 A770-WRITE-ONE-WEEKDAY.
037200*----------------------------------------------------------------*
037300     MOVE TKT-INS-WEEKDAY-CNT(WK-N-DAY-IX)   TO WK-C-EDIT-NUMBER.
037400     STRING "VOLUME-BY-WEEKDAY-" TKT-INS-WEEKDAY-NAME(WK-N-DAY-IX)
037500         ": " WK-C-EDIT-NUMBER
037600         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
037700     PERFORM F900-WRITE-SUMMARY-LINE.
037800*----------------------------------------------------------------*
037900 A800-WRITE-REPEATED-SUBJECTS.
038000*----------------------------------------------------------------*
038100     MOVE ZERO TO WK-N-SUM-SUBJ-IX.
038200     PERFORM A820-WRITE-ONE-SUBJECT
038300         VARYING WK-N-SUM-SUBJ-IX FROM 1 BY 1
038400         UNTIL WK-N-SUM-SUBJ-IX GREATER THAN TKT-INS-SUBJ-COUNT.
038500*
038600 A800-WRITE-REPEATED-SUBJECTS-EX.
038700     EXIT.
038800*----------------------------------------------------------------*
038900 A820-WRITE-ONE-SUBJECT.
039000*----------------------------------------------------------------*
039100     IF  TKT-INS-SUBJ-CNT(WK-N-SUM-SUBJ-IX) GREATER THAN 1
039200         MOVE TKT-INS-SUBJ-CNT(WK-N-SUM-SUBJ-IX) TO WK-C-EDIT-NUMBER
039300         STRING "REPEATED-SUBJECT: "
039400             TKT-INS-SUBJ-TEXT(WK-N-SUM-SUBJ-IX) " (" WK-C-EDIT-NUMBER
039500             ")" DELIMITED BY SIZE INTO WK-C-EDIT-LINE
039600         PERFORM F900-WRITE-SUMMARY-LINE.
039700*----------------------------------------------------------------*
039800 A850-WRITE-TOP-WORDS-AND-PAIRS.
039900*----------------------------------------------------------------*
040000     MOVE ZERO TO WK-N-OUT-IX.
040100     PERFORM A870-WRITE-ONE-TOP-WORD
040200         VARYING WK-N-OUT-IX FROM 1 BY 1 UNTIL WK-N-OUT-IX
040300         GREATER THAN 30.
040400     MOVE ZERO TO WK-N-OUT-IX.
040500     PERFORM A880-WRITE-ONE-TOP-PAIR
040600         VARYING WK-N-OUT-IX FROM 1 BY 1 UNTIL WK-N-OUT-IX
040700         GREATER THAN 10.
040800*
040900 A850-WRITE-TOP-WORDS-AND-PAIRS-EX.
041000     EXIT.
041100*----------------------------------------------------------------*
041200 A870-WRITE-ONE-TOP-WORD.
041300*----------------------------------------------------------------*
041400     IF  TKT-INS-TOP-WORD-CNT(WK-N-OUT-IX) GREATER THAN ZERO
041500         MOVE TKT-INS-TOP-WORD-CNT(WK-N-OUT-IX) TO WK-C-EDIT-NUMBER
041600         STRING "COMMON-WORD: " TKT-INS-TOP-WORD-TEXT(WK-N-OUT-IX)
041700             " (" WK-C-EDIT-NUMBER ")"
041800             DELIMITED BY SIZE INTO WK-C-EDIT-LINE
041900         PERFORM F900-WRITE-SUMMARY-LINE.
042000*----------------------------------------------------------------*
042100 A880-WRITE-ONE-TOP-PAIR.
042200*----------------------------------------------------------------*
042300     IF  TKT-INS-TOP-PAIR-CNT(WK-N-OUT-IX) GREATER THAN ZERO
042400         MOVE TKT-INS-TOP-PAIR-CNT(WK-N-OUT-IX) TO WK-C-EDIT-NUMBER
042500         STRING "COMMON-WORD-PAIR: " TKT-INS-TOP-PAIR-TEXT(WK-N-OUT-IX)
042600             " (" WK-C-EDIT-NUMBER ")"
042700             DELIMITED BY SIZE INTO WK-C-EDIT-LINE
042800         PERFORM F900-WRITE-SUMMARY-LINE.
042900*----------------------------------------------------------------*
043000 A900-WRITE-DELAY-REASONS.
043100*----------------------------------------------------------------*
043200     MOVE ZERO TO WK-N-OUT-IX.
043300     PERFORM A920-WRITE-ONE-DELAY-ENTRY
043400         VARYING WK-N-OUT-IX FROM 1 BY 1
043500         UNTIL WK-N-OUT-IX GREATER THAN TKT-INS-DELAY-COUNT.
043600*
043700 A900-WRITE-DELAY-REASONS-EX.
043800     EXIT.
043900*----------------------------------------------------------------*
044000 A920-WRITE-ONE-DELAY-ENTRY.
044100*----------------------------------------------------------------*
044200     IF  TKT-INS-DELAY-TAG-CNT(WK-N-OUT-IX) GREATER THAN ZERO
044300         MOVE ZERO TO WK-N-DAY-IX
044400         PERFORM A940-WRITE-ONE-DELAY-TAG
044500             VARYING WK-N-DAY-IX FROM 1 BY 1
044600             UNTIL WK-N-DAY-IX GREATER THAN
044700                 TKT-INS-DELAY-TAG-CNT(WK-N-OUT-IX).
044800*----------------------------------------------------------------*
044900 A940-WRITE-ONE-DELAY-TAG.
045000*----------------------------------------------------------------*
045100     STRING "DELAY-REASON " TKT-INS-DELAY-TICKET-ID(WK-N-OUT-IX)
045200         ": " TKT-INS-DELAY-TAG(WK-N-OUT-IX, WK-N-DAY-IX)
045300         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
045400     PERFORM F900-WRITE-SUMMARY-LINE.
045500*----------------------------------------------------------------*
045600 A950-WRITE-ESCALATIONS-AND-CUST.
045700*----------------------------------------------------------------*
045800     MOVE ZERO TO WK-N-SUM-ESC-IX.
045900     PERFORM A970-WRITE-ONE-ESCALATION
046000         VARYING WK-N-SUM-ESC-IX FROM 1 BY 1
046100         UNTIL WK-N-SUM-ESC-IX GREATER THAN TKT-INS-ESCAL-COUNT.
046200     MOVE ZERO TO WK-N-SUM-CUST-IX.
046300     PERFORM A980-WRITE-ONE-CUSTOMER
046400         VARYING WK-N-SUM-CUST-IX FROM 1 BY 1
046500         UNTIL WK-N-SUM-CUST-IX GREATER THAN TKT-INS-CUST-COUNT.
046600*
046700 A950-WRITE-ESCALATIONS-AND-CUST-EX.
046800     EXIT.
046900*----------------------------------------------------------------*
047000 A970-WRITE-ONE-ESCALATION.
047100*----------------------------------------------------------------*
047200     STRING "ESCALATION " TKT-INS-ESCAL-CUSTOMER(WK-N-SUM-ESC-IX)
047300         " " TKT-INS-ESCAL-TICKET-ID(WK-N-SUM-ESC-IX) " "
047400         TKT-INS-ESCAL-PRIORITY(WK-N-SUM-ESC-IX)
047500         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
047600     PERFORM F900-WRITE-SUMMARY-LINE.
047700*----------------------------------------------------------------*
047800 A980-WRITE-ONE-CUSTOMER.
047900*----------------------------------------------------------------*
048000     MOVE TKT-INS-CUST-CNT(WK-N-SUM-CUST-IX) TO WK-C-EDIT-NUMBER.
048100     STRING "CUSTOMER-TICKET-COUNT " TKT-INS-CUST-ID(WK-N-SUM-CUST-IX)
048200         ": " WK-C-EDIT-NUMBER
048300         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
048400     PERFORM F900-WRITE-SUMMARY-LINE.
048500*----------------------------------------------------------------*
048600 F900-WRITE-SUMMARY-LINE.
048700*----------------------------------------------------------------*
048800     MOVE WK-C-EDIT-LINE               TO TKT-SUM-TEXT.
048900     WRITE TKT-SUMMARY-LINE.
049000     MOVE SPACES                       TO WK-C-EDIT-LINE.
049100*----------------------------------------------------------------*
049200 E000-WRITE-EXEC-REPORT.
049300*    LAYOUT FIXED BY THE ANALYST GROUP - SEE REQ 96-019 AND
049400*    REQ 2022-061.  NO CONTROL BREAKS, SINGLE PAGE SUMMARY.
049500*----------------------------------------------------------------*
049600     MOVE "Support Ticket Executive Summary" TO WK-C-EDIT-LINE.
049700     PERFORM F950-WRITE-REPORT-LINE.
049800     MOVE WK-C-TODAY-CCYY               TO WK-N-EDIT-CCYY.
049900     MOVE WK-C-TODAY-MM                 TO WK-N-EDIT-MM.
050000     MOVE WK-C-TODAY-DD                 TO WK-N-EDIT-DD.
050100     STRING "Generated: " WK-C-EDIT-DATE-DISP
050200         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
050300     PERFORM F950-WRITE-REPORT-LINE.
050400     MOVE SPACES TO WK-C-EDIT-LINE.
050500     PERFORM F950-WRITE-REPORT-LINE.
050600     MOVE "=== Summary Statistics ===" TO WK-C-EDIT-LINE.
050700     PERFORM F950-WRITE-REPORT-LINE.
050800     MOVE TKT-MET-TOTAL-TICKETS         TO WK-C-EDIT-NUMBER.
050900     STRING "Total Tickets: " WK-C-EDIT-NUMBER
051000         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
051100     PERFORM F950-WRITE-REPORT-LINE.
051200     MOVE TKT-MET-OPEN-TICKETS          TO WK-C-EDIT-NUMBER.
051300     STRING "Open Tickets: " WK-C-EDIT-NUMBER
051400         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
051500     PERFORM F950-WRITE-REPORT-LINE.
051600     MOVE TKT-MET-AGING-COUNT           TO WK-C-EDIT-NUMBER.
051700     STRING "Tickets Open > 7 Days: " WK-C-EDIT-NUMBER
051800         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
051900     PERFORM F950-WRITE-REPORT-LINE.
052000     MOVE SPACES TO WK-C-EDIT-LINE.
052100     PERFORM F950-WRITE-REPORT-LINE.
052200     MOVE "=== Agent Workload ===" TO WK-C-EDIT-LINE.
052300     PERFORM F950-WRITE-REPORT-LINE.
052400     PERFORM E100-WRITE-IDLE-LIST
052500        THRU E100-WRITE-IDLE-LIST-EX.
052600     PERFORM E200-WRITE-OVERLOAD-LIST
052700        THRU E200-WRITE-OVERLOAD-LIST-EX.
052800     MOVE "=== Performance Highlights ===" TO WK-C-EDIT-LINE.
052900     PERFORM F950-WRITE-REPORT-LINE.
053000     IF  TKT-RPT-HAS-TOP-PERFORMER
053100         MOVE TKT-RPT-TOP-PERFORMER-CNT TO WK-C-EDIT-NUMBER
053200         STRING "Top Performer: " TKT-RPT-TOP-PERFORMER-NAME
053300             " (" WK-C-EDIT-NUMBER " tickets resolved)"
053400             DELIMITED BY SIZE INTO WK-C-EDIT-LINE
053500         PERFORM F950-WRITE-REPORT-LINE.
053600     MOVE TKT-RPT-AVG-RESOLUTION         TO WK-C-EDIT-AMOUNT.
053700     STRING "Average Resolution Time: " WK-C-EDIT-AMOUNT " days"
053800         DELIMITED BY SIZE INTO WK-C-EDIT-LINE.
053900     PERFORM F950-WRITE-REPORT-LINE.
054000     MOVE SPACES TO WK-C-EDIT-LINE.
054100     PERFORM F950-WRITE-REPORT-LINE.
054200     MOVE "=== Observations & Recommendations ===" TO WK-C-EDIT-LINE.
054300     PERFORM F950-WRITE-REPORT-LINE.
054400     MOVE "- Reassign tickets from overloaded agents to idle agents."
054500         TO WK-C-EDIT-LINE.
054600     PERFORM F950-WRITE-REPORT-LINE.
054700     MOVE "- Review long-open tickets to prevent SLA breaches."
054800         TO WK-C-EDIT-LINE.
054900     PERFORM F950-WRITE-REPORT-LINE.
055000     MOVE "- Monitor repeat customer issues for proactive escalation."
055100         TO WK-C-EDIT-LINE.
055200     PERFORM F950-WRITE-REPORT-LINE.
055300*
055400 E099-WRITE-EXEC-REPORT-EX.
055500     EXIT.
055600*----------------------------------------------------------------*
055700 E100-WRITE-IDLE-LIST.
055800*----------------------------------------------------------------*
055900     MOVE "Idle Agents: " TO WK-C-EDIT-LINE.
056000     MOVE ZERO TO WK-N-OUT-IX.
056100     PERFORM E120-APPEND-ONE-IDLE-NAME
056200         VARYING WK-N-OUT-IX FROM 1 BY 1
056300         UNTIL WK-N-OUT-IX GREATER THAN TKT-INS-IDLE-COUNT.
056400     PERFORM F950-WRITE-REPORT-LINE.
056500*
056600 E100-WRITE-IDLE-LIST-EX.
056700     EXIT.
056800*----------------------------------------------------------------*
056900 E120-APPEND-ONE-IDLE-NAME.
057000*----------------------------------------------------------------*
057100     IF  WK-N-OUT-IX GREATER THAN 1
057200         STRING WK-C-EDIT-LINE DELIMITED BY SIZE ", "
057300             DELIMITED BY SIZE INTO WK-C-EDIT-LINE
057400     END-IF.
057500     STRING WK-C-EDIT-LINE DELIMITED BY SIZE
057600         TKT-INS-IDLE-NAME(WK-N-OUT-IX) DELIMITED BY SIZE
057700         INTO WK-C-EDIT-LINE.
057800*----------------------------------------------------------------*
057900 E200-WRITE-OVERLOAD-LIST.
058000*----------------------------------------------------------------*
058100     MOVE "Overloaded Agents: " TO WK-C-EDIT-LINE.
058200     MOVE ZERO TO WK-N-OUT-IX.
058300     PERFORM E220-APPEND-ONE-OVERLOAD-NAME
058400         VARYING WK-N-OUT-IX FROM 1 BY 1
058500         UNTIL WK-N-OUT-IX GREATER THAN TKT-INS-OVERLOAD-COUNT.
058600     PERFORM F950-WRITE-REPORT-LINE.
058700*
058800 E200-WRITE-OVERLOAD-LIST-EX.
058900     EXIT.
059000*----------------------------------------------------------------*
059100 E220-APPEND-ONE-OVERLOAD-NAME.
059200*----------------------------------------------------------------*
059300     IF  WK-N-OUT-IX GREATER THAN 1
059400         STRING WK-C-EDIT-LINE DELIMITED BY SIZE ", "
059500             DELIMITED BY SIZE INTO WK-C-EDIT-LINE
059600     END-IF.
059700     STRING WK-C-EDIT-LINE DELIMITED BY SIZE
059800         TKT-INS-OVERLOAD-NAME(WK-N-OUT-IX) DELIMITED BY SIZE
059900         INTO WK-C-EDIT-LINE.
060000*----------------------------------------------------------------*
060100 F950-WRITE-REPORT-LINE.
060200*----------------------------------------------------------------*
060300     MOVE WK-C-EDIT-LINE                TO TKT-RPT-TEXT.
060400     WRITE TKT-REPORT-LINE.
060500     MOVE SPACES                        TO WK-C-EDIT-LINE.
060600*----------------------------------------------------------------*
060700 Z000-CLOSE-REPORT-FILES.
060800*----------------------------------------------------------------*
060900     CLOSE TKT-SUMMARY-FILE TKT-REPORT-FILE.
061000*
061100 Z099-CLOSE-REPORT-FILES-EX.
061200     EXIT.
061300*----------------------------------------------------------------*
061400 Y900-ABNORMAL-TERMINATION.
061500*    FILE OPEN FAILURE ON EITHER OUTPUT FILE - THERE IS NO
061600*    RECOVERY POSSIBLE FOR A REPORT-WRITER THAT CANNOT WRITE.
061700*----------------------------------------------------------------*
061800     DISPLAY "TKTRPT - UNABLE TO OPEN OUTPUT FILE, STATUS = "
061900         WK-C-FILE-STATUS.
062000     MOVE 16 TO RETURN-CODE.
062100     GOBACK.
062200*
062300******************************************************************
062400*************** END OF PROGRAM SOURCE -  TKTRPT ****************
062500******************************************************************
