000100******************************************************************
000200*    TKTPARM  -  LINKAGE PARAMETER RECORD FOR "CALL TKTVAL"       *
000300*    PASSED BY TKTDRVR ON EACH RECORD; RETURNS VALIDATION RESULT  *
000400******************************************************************
000500* HISTORY OF MODIFICATION:
000600*--------------------------------------------------------------*
000700* TKT001  12/03/2019 RFM  - INITIAL VERSION.
000800*--------------------------------------------------------------*
000900* TKT031  08/07/2023 MKN  - EXPAND ERROR-TEXT TABLE FROM 6 TO 10
001000*                           ENTRIES; A SINGLE TICKET WAS TRIPPING
001100*                           MORE RULES THAN THE TABLE COULD HOLD.
001200*--------------------------------------------------------------*
001300 01  WK-C-TKTP-RECORD.
001400    05  WK-C-TKTP-INPUT.
001500        10  WK-C-TKTP-ROW-NUMBER     PIC 9(05).
001600        10  WK-C-TKTP-TICKET-ID      PIC X(10).
001700    05  WK-C-TKTP-OUTPUT.
001800        10  WK-C-TKTP-RETURN-CD      PIC X(02).
001900            88  WK-C-TKTP-VALID          VALUE '00'.
002000            88  WK-C-TKTP-INVALID        VALUE '99'.
002100        10  WK-N-TKTP-ERROR-COUNT    PIC 9(02)  COMP.
002200        10  WK-C-TKTP-ERROR-ENTRY OCCURS 10 TIMES.
002300            15  WK-C-TKTP-ERROR-TEXT     PIC X(60).
002400    05  FILLER                       PIC X(10)  VALUE SPACES.
