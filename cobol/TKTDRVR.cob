000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TKTDRVR.
000400 AUTHOR.         R F MASCARDO.
000500 INSTALLATION.   OPERATIONS SYSTEMS DIV.
000600 DATE-WRITTEN.   12 MAR 1989.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  MAIN DRIVER FOR THE SUPPORT TICKET ANALYSIS BATCH
001100*               SUITE.  READS THE TICKET INPUT FILE ONE RECORD AT
001200*               A TIME, CALLS TKTVAL TO VALIDATE EACH TICKET,
001300*               BUILDS THE VALID-TICKET WORK TABLE, WRITES THE
001400*               ERROR LISTING FOR ANY TICKET THAT FAILS, AND ON
001500*               END OF FILE CALLS TKTMET (METRICS), TKTINS
001600*               (INSIGHTS) AND FINALLY TKTRPT (REPORT-WRITER) IN
001700*               SEQUENCE.  RUN AS A SINGLE BATCH STEP, NO RESTART
001800*               LOGIC - RERUN FROM THE TOP ON FAILURE.
001900*
002000*______________________________________________________________
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TKT001  12/03/1989 RFM  - INITIAL VERSION.  DRIVES TKTVAL AND
002400*                           BUILDS THE VALID-TICKET TABLE ONLY.
002500*----------------------------------------------------------------*
002600* TKT002  22/03/1989 RFM  - ADD CALL TO TKTMET AFTER END OF FILE.
002700*----------------------------------------------------------------*
002800* TKT003  18/06/1992 SGH  - ADD CALL TO TKTINS AFTER TKTMET.
002900*----------------------------------------------------------------*
003000* TKT005  09/09/1993 DJP  - ADD CALL TO TKTRPT AS FINAL STEP.
003100*----------------------------------------------------------------*
003200* TKT014  04/11/1995 SGH  - RUN-TIME THRESHOLDS (IDLE/OVERLOAD/
003300*                           BACKLOG DAYS) NOW READ FROM THE
003400*                           PARAMETER CARD INSTEAD OF BEING
003500*                           COMPILED IN, PER REQ 95-211.
003600*----------------------------------------------------------------*
003700* TKT013  19/02/1998 DJP  - Y2K REMEDIATION.  TODAY'S DATE NOW
003800*                           ACCEPTED AS A FULL 4-DIGIT CCYY.
003900*----------------------------------------------------------------*
004000* TKT018  30/11/1999 DJP  - REQ 99-201.  ABORT CLEANLY WITH A
004100*                           MESSAGE WHEN THE TICKET FILE IS NOT
004200*                           FOUND, RATHER THAN LETTING THE OPEN
004300*                           FAIL SILENTLY INTO THE READ LOOP.
004400*----------------------------------------------------------------*
004500* TKT027  14/05/2022 MKN  - TABLE SIZE RAISED FROM 1000 TO 2000
004600*                           ENTRIES, VOLUME GREW PAST ORIGINAL CAP.
004700*----------------------------------------------------------------*
004800* TKT033  09/01/2024 DJP  - REQ 2024-004.  STOP BUILDING A TABLE
004900*                           ENTRY FOR TICKETS TKTVAL REJECTS -
005000*                           THE SLOT IS SIMPLY NOT COMMITTED.
005100*----------------------------------------------------------------*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006000                     UPSI-0 IS UPSI-SWITCH-0
006100                     ON  STATUS IS U0-ON
006200                     OFF STATUS IS U0-OFF.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT TKT-FILE          ASSIGN TO TKTFILE
006700         FILE STATUS IS WK-C-FILE-STATUS.
006900     SELECT TKT-ERROR-FILE    ASSIGN TO TKTEFILE
007000         FILE STATUS IS WK-C-FILE-STATUS.
007100 EJECT
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600*
007700 FD  TKT-FILE
007800     LABEL RECORDS ARE STANDARD
008000     RECORDING MODE IS F.
008100 01  TKT-FILE-RECORD.
008110     05  TKT-FILE-TEXT              PIC X(196).
008120     05  FILLER                     PIC X(04).
008200*
008300 FD  TKT-ERROR-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F.
008600 01  TKT-ERROR-FILE-RECORD.
008610     05  TKT-ERR-FILE-TEXT          PIC X(76).
008620     05  FILLER                     PIC X(04).
008700*
008800*************************
008900 WORKING-STORAGE SECTION.
009000*************************
009100 01  FILLER                          PIC X(24)  VALUE
009200     "** PROGRAM TKTDRVR   **".
009300*
009400 01  WK-C-COMMON.
009500     COPY TKTCOMN.
009600*
009700*                        NO 01 WRAPPER ON THE NEXT THREE - EACH
009800*                        CARRIES ITS OWN 01-LEVEL NAME, SAME AS
009900*                        THE FILE SECTION COPIES DO UP IN VTE3.
010000     COPY TKTVTBL.
010100     COPY TKTMTAB.
010200     COPY TKTPARM.
010250     COPY TKTEROR.
010300*
010400 01  WK-SCAN-AREA.
010500     05  WK-N-NEXT-SLOT                PIC 9(04)  COMP.
010600     05  WK-N-ERR-IX                   PIC 9(02)  COMP.
010700     05  WS-EOF-FILE-SW                PIC X(03)  VALUE 'NO '.
010800         88  EOF-FILE                       VALUE 'YES'.
010850     05  FILLER                        PIC X(05)  VALUE SPACES.
010900*
011000 01  WK-DATE-ACCEPT-AREA.
011100     05  WK-C-SYSTEM-DATE.
011200         10  WK-N-SYS-CCYY                PIC 9(04).
011300         10  WK-N-SYS-MM                  PIC 9(02).
011400         10  WK-N-SYS-DD                  PIC 9(02).
011500     05  WK-C-SYSTEM-DATE-R REDEFINES WK-C-SYSTEM-DATE
011600                                    PIC 9(08).
011650     05  FILLER                        PIC X(05)  VALUE SPACES.
011700*
011800 EJECT
011900********************************************************
012000 PROCEDURE DIVISION.
012100********************************************************
012200 MAIN-MODULE.
012300     PERFORM C000-INITIALIZE
012400        THRU C099-INITIALIZE-EX.
012500     PERFORM D000-PROCESS-TICKET-FILE
012600        THRU D099-PROCESS-TICKET-FILE-EX.
012700     PERFORM E000-RUN-ANALYSIS-CHAIN
012800        THRU E099-RUN-ANALYSIS-CHAIN-EX.
012900     PERFORM Z000-CLOSE-FILES
013000        THRU Z099-CLOSE-FILES-EX.
013100     GOBACK.
013200*
013300*----------------------------------------------------------------*
013400 C000-INITIALIZE.
013500*    TODAY'S DATE IS PICKED UP ONCE HERE AND CARRIED IN WK-C-
013600*    COMMON FOR EVERY CALLED PROGRAM IN THE CHAIN.  NO INTRINSIC
013700*    FUNCTION ON THIS RELEASE OF THE COMPILER - ACCEPT FROM DATE
013800*    IS THE SHOP-STANDARD WAY TO PICK UP THE SYSTEM DATE.
013900*----------------------------------------------------------------*
014000     ACCEPT WK-C-SYSTEM-DATE-R FROM DATE YYYYMMDD.
014100     MOVE WK-N-SYS-CCYY              TO WK-C-TODAY-CCYY.
014200     MOVE WK-N-SYS-MM                TO WK-C-TODAY-MM.
014300     MOVE WK-N-SYS-DD                TO WK-C-TODAY-DD.
014400     MOVE 1                          TO WK-N-ROW-NUMBER.
014500     MOVE ZERO                       TO WK-N-VALID-COUNT.
014600     MOVE ZERO                       TO WK-N-ERROR-COUNT.
014700     MOVE ZERO                       TO TKT-TBL-COUNT.
014800     OPEN INPUT TKT-FILE.
014900     IF  WK-C-RECORD-NOT-FOUND
015000         GO TO Y900-FILE-NOT-FOUND.
015100     IF  NOT WK-C-SUCCESSFUL
015200         GO TO Y950-ABNORMAL-TERMINATION.
015300     OPEN OUTPUT TKT-ERROR-FILE.
015400     IF  NOT WK-C-SUCCESSFUL
015500         GO TO Y950-ABNORMAL-TERMINATION.
015600*
015700 C099-INITIALIZE-EX.
015800     EXIT.
015900*----------------------------------------------------------------*
016000 D000-PROCESS-TICKET-FILE.
016100*    FIRST DATA ROW IS NUMBERED 2 PER THE ANALYST SPEC - THIS
016200*    SUITE'S INPUT IS FIXED-LENGTH, SO THERE IS NO HEADER LINE TO
016300*    SKIP, BUT THE ROW-NUMBERING CONVENTION FROM THE ORIGINAL
016400*    DELIMITED-TEXT FEED IS KEPT FOR THE ERROR LISTING.
016500*----------------------------------------------------------------*
016600     PERFORM D100-READ-ONE-TICKET.
016700     PERFORM D200-VALIDATE-ONE-TICKET
016800         UNTIL EOF-FILE.
016900*
017000 D099-PROCESS-TICKET-FILE-EX.
017100     EXIT.
017200*----------------------------------------------------------------*
017300 D100-READ-ONE-TICKET.
017400*----------------------------------------------------------------*
017500     READ TKT-FILE INTO TKT-INPUT-RECORD.
017600     IF  WK-C-END-OF-FILE
017700         MOVE 'YES'                  TO WS-EOF-FILE-SW
017800     ELSE
017900         IF  NOT WK-C-SUCCESSFUL
018000             GO TO Y950-ABNORMAL-TERMINATION.
018100*                        WK-N-ROW-NUMBER STARTS AT 1 IN C000 SO
018200*                        THE FIRST RECORD BELOW IS NUMBERED 2 -
018300*                        THE VIRTUAL HEADER ROW, 1, IS NEVER READ.
018400*----------------------------------------------------------------*
018500 D200-VALIDATE-ONE-TICKET.
018600*----------------------------------------------------------------*
018700     ADD 1 TO WK-N-ROW-NUMBER.
018800     MOVE WK-N-ROW-NUMBER            TO WK-C-TKTP-ROW-NUMBER.
019300     MOVE TKT-IN-TICKET-ID           TO WK-C-TKTP-TICKET-ID.
019400     MOVE ZERO                       TO WK-N-TKTP-ERROR-COUNT.
019500     MOVE SPACES                     TO WK-C-TKTP-RETURN-CD.
019600     COMPUTE WK-N-NEXT-SLOT = TKT-TBL-COUNT + 1.
019700     CALL 'TKTVAL' USING TKT-INPUT-RECORD
019800                         WK-C-TKTP-RECORD
019900                         TKT-TBL-ENTRY(WK-N-NEXT-SLOT).
020000     IF  WK-C-TKTP-VALID
020100         ADD 1 TO TKT-TBL-COUNT
020200         ADD 1 TO WK-N-VALID-COUNT
020300     ELSE
020400         ADD 1 TO WK-N-ERROR-COUNT
020500         PERFORM D300-WRITE-ERROR-LINES
020600             VARYING WK-N-ERR-IX FROM 1 BY 1
020700             UNTIL WK-N-ERR-IX GREATER THAN WK-N-TKTP-ERROR-COUNT.
020800     PERFORM D100-READ-ONE-TICKET.
020900*----------------------------------------------------------------*
021000 D300-WRITE-ERROR-LINES.
021100*----------------------------------------------------------------*
021200     MOVE WK-N-ROW-NUMBER            TO TKT-ERR-ROW-NUMBER.
021300     MOVE TKT-IN-TICKET-ID           TO TKT-ERR-TICKET-ID.
021400     MOVE WK-C-TKTP-ERROR-TEXT(WK-N-ERR-IX) TO TKT-ERR-TEXT.
021500     WRITE TKT-ERROR-FILE-RECORD     FROM TKT-ERROR-RECORD.
021600*----------------------------------------------------------------*
021700 E000-RUN-ANALYSIS-CHAIN.
021800*    TKTMET AND TKTINS BOTH SCAN TKT-TABLE IN PLACE AND FILL IN
021900*    THEIR PORTION OF TKT-METRICS-AREA; TKTRPT THEN WRITES BOTH
022000*    OUTPUT FILES FROM THE COMPLETED AREA.  ORDER MATTERS - TKTINS
022100*    DEPENDS ON TKT-MET-AGT-ACTIVE-CNT, WHICH ONLY TKTMET FILLS IN.
022200*----------------------------------------------------------------*
022300     CALL 'TKTMET' USING WK-C-COMMON
022400                         TKT-TABLE
022500                         TKT-METRICS-AREA.
022600     CALL 'TKTINS' USING WK-C-COMMON
022700                         TKT-TABLE
022800                         TKT-METRICS-AREA.
022900     CALL 'TKTRPT' USING WK-C-COMMON
023000                         TKT-METRICS-AREA.
023100*
023200 E099-RUN-ANALYSIS-CHAIN-EX.
023300     EXIT.
023400*----------------------------------------------------------------*
023500 Z000-CLOSE-FILES.
023600*----------------------------------------------------------------*
023700     CLOSE TKT-FILE TKT-ERROR-FILE.
023800*
023900 Z099-CLOSE-FILES-EX.
024000     EXIT.
024100*----------------------------------------------------------------*
024200 Y900-FILE-NOT-FOUND.
024300*----------------------------------------------------------------*
024400     DISPLAY "TKTDRVR - TICKET INPUT FILE NOT FOUND, STATUS = "
024500         WK-C-FILE-STATUS.
024600     MOVE 16 TO RETURN-CODE.
024700     GOBACK.
024800*----------------------------------------------------------------*
024900 Y950-ABNORMAL-TERMINATION.
025000*----------------------------------------------------------------*
025100     DISPLAY "TKTDRVR - FILE I/O ERROR, STATUS = "
025200         WK-C-FILE-STATUS.
025300     MOVE 16 TO RETURN-CODE.
025400     GOBACK.
025500*
025600******************************************************************
025700*************** END OF PROGRAM SOURCE -  TKTDRVR ****************
025800******************************************************************
