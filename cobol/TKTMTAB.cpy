000100******************************************************************
000200*    TKTMTAB  -  SHARED METRICS / INSIGHTS RESULT AREA            *
000300*    BUILT BY TKTMET (METRICS) AND TKTINS (INSIGHTS), CONSUMED    *
000400*    BY TKTRPT (REPORT-WRITER).  PASSED BY REFERENCE ON EVERY     *
000500*    "CALL TKTMET"/"CALL TKTINS"/"CALL TKTRPT" FROM TKTDRVR.      *
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800*--------------------------------------------------------------*
000900* TKT001  12/03/2019 RFM  - INITIAL VERSION, METRICS GROUPS ONLY.
001000*--------------------------------------------------------------*
001100* TKT011  17/06/2020 SGH  - ADD INSIGHTS GROUPS (WORKLOAD, REPEAT
001200*                           SUBJECTS, DELAY REASONS, WEEKDAY,
001300*                           ESCALATION, COMMON WORDS, CUSTOMER
001400*                           RANKING) PER REQ 2020-098.
001500*--------------------------------------------------------------*
001600* TKT027  14/05/2022 MKN  - AGENT/SUBJECT/WORD/CUSTOMER TABLE
001700*                           CAPS RAISED TO MATCH TKTVTBL RESIZE.
001800*--------------------------------------------------------------*
001900* TKT034  21/01/2024 DJP  - ADD TOP-PERFORMER-FOUND SWITCH SO
002000*                           TKTRPT CAN OMIT THE LINE CLEANLY WHEN
002100*                           NO AGENT HAS RESOLVED A TICKET.
002200*--------------------------------------------------------------*
002300 01  TKT-METRICS-AREA.
002400*    ----  BASIC COUNTS  ------------------------------------
002500    05  TKT-MET-TOTAL-TICKETS        PIC 9(05)  COMP VALUE ZERO.
002600    05  TKT-MET-OPEN-TICKETS         PIC 9(05)  COMP VALUE ZERO.
002700    05  TKT-MET-AGING-COUNT          PIC 9(05)  COMP VALUE ZERO.
002800*                        TICKETS OPEN MORE THAN BACKLOG-DAYS DAYS
002900*
003000*    ----  STATUS X PRIORITY MATRIX  -------------------------
003100    05  TKT-MET-STATUS-MATRIX.
003200        10  TKT-MET-MATRIX-ROW OCCURS 4 TIMES.
003300*                        ROW 1=OPEN 2=IN PROGRESS 3=RESOLVED
003400*                        4=CLOSED
003500            15  TKT-MET-MATRIX-CELL OCCURS 4 TIMES
003600                                     PIC 9(05) COMP.
003700*                        COL 1=LOW 2=MEDIUM 3=HIGH 4=CRITICAL
003800*
004000*    ----  PER-PRIORITY RESOLUTION AVERAGE  -------------------
004100    05  TKT-MET-PRIORITY-TABLE.
004200        10  TKT-MET-PRIORITY-ENTRY OCCURS 4 TIMES.
004300            15  TKT-MET-PRI-NAME         PIC X(08).
004400            15  TKT-MET-PRI-SUM-DAYS     PIC S9(07) COMP.
004500            15  TKT-MET-PRI-RES-CNT      PIC 9(05)  COMP.
004600            15  TKT-MET-PRI-AVG          PIC S9(05)V99.
004700*
004800*    ----  PER-AGENT PERFORMANCE / WORKLOAD  -------------------
004900    05  TKT-MET-AGENT-TABLE.
005000        10  TKT-MET-AGENT-COUNT          PIC 9(03) COMP VALUE ZERO.
005100        10  TKT-MET-AGENT-ENTRY OCCURS 50 TIMES
005200                           INDEXED BY TKT-MET-AGENT-IX.
005300            15  TKT-MET-AGT-NAME         PIC X(15).
005400            15  TKT-MET-AGT-RESOLVED-CNT PIC 9(05)  COMP.
005500            15  TKT-MET-AGT-SUM-DAYS     PIC S9(07) COMP.
005600            15  TKT-MET-AGT-RES-DAY-CNT  PIC 9(05)  COMP.
005700            15  TKT-MET-AGT-AVG-DAYS     PIC S9(05)V99.
005800            15  TKT-MET-AGT-ACTIVE-CNT   PIC 9(05)  COMP.
005900*                        OPEN + IN PROGRESS, USED BY TKTINS
006000*                        WORKLOAD CLASSIFICATION.
006100    05  TKT-MET-TOP-AGENTS.
006200        10  TKT-MET-TOP-AGENT OCCURS 3 TIMES.
006300            15  TKT-MET-TOP-NAME         PIC X(15).
006400            15  TKT-MET-TOP-COUNT        PIC 9(05) COMP.
006500*
006600*    ----  MONTHLY CREATED-VOLUME TREND  -----------------------
006700    05  TKT-MET-MONTHLY-TABLE.
006800        10  TKT-MET-MONTHLY-COUNT        PIC 9(03) COMP VALUE ZERO.
006900        10  TKT-MET-MONTHLY-ENTRY OCCURS 120 TIMES.
007000            15  TKT-MET-MONTH-KEY        PIC 9(06).
007100            15  TKT-MET-MONTH-KEY-R REDEFINES TKT-MET-MONTH-KEY.
007200                20  TKT-MET-MONTH-CCYY       PIC 9(04).
007300                20  TKT-MET-MONTH-MM         PIC 9(02).
007400            15  TKT-MET-MONTH-COUNT      PIC 9(05) COMP.
007500*
007600*    ----  AGENT WORKLOAD CLASSIFICATION (TKTINS)  --------------
007700    05  TKT-INS-WORKLOAD-AREA.
007800        10  TKT-INS-IDLE-COUNT           PIC 9(03) COMP VALUE ZERO.
007900        10  TKT-INS-IDLE-NAME OCCURS 50 TIMES PIC X(15).
008000        10  TKT-INS-OVERLOAD-COUNT       PIC 9(03) COMP VALUE ZERO.
008100        10  TKT-INS-OVERLOAD-NAME OCCURS 50 TIMES PIC X(15).
008200*
008300*    ----  REPEATED-SUBJECT TABLE  ------------------------------
008400    05  TKT-INS-SUBJECT-TABLE.
008500        10  TKT-INS-SUBJ-COUNT           PIC 9(03) COMP VALUE ZERO.
008600        10  TKT-INS-SUBJ-ENTRY OCCURS 500 TIMES
008700                             INDEXED BY TKT-INS-SUBJ-IX.
008800            15  TKT-INS-SUBJ-TEXT        PIC X(40).
008900            15  TKT-INS-SUBJ-CNT         PIC 9(05) COMP.
009000*
009100*    ----  COMMON SUBJECT WORDS (ALL UNIQUE, THEN TOP 30)  ------
009200    05  TKT-INS-WORD-TABLE.
009300        10  TKT-INS-WORD-COUNT           PIC 9(03) COMP VALUE ZERO.
009400        10  TKT-INS-WORD-ENTRY OCCURS 300 TIMES
009500                             INDEXED BY TKT-INS-WORD-IX.
009600            15  TKT-INS-WORD-TEXT        PIC X(20).
009700            15  TKT-INS-WORD-CNT         PIC 9(05) COMP.
009800    05  TKT-INS-TOP-WORD-TABLE.
009900        10  TKT-INS-TOP-WORD-ENTRY OCCURS 30 TIMES.
010000            15  TKT-INS-TOP-WORD-TEXT    PIC X(20).
010100            15  TKT-INS-TOP-WORD-CNT     PIC 9(05) COMP.
010200*
010300*    ----  ADJACENT WORD-PAIR TABLE (ALL UNIQUE, THEN TOP 10)  --
010400    05  TKT-INS-PAIR-TABLE.
010500        10  TKT-INS-PAIR-COUNT           PIC 9(03) COMP VALUE ZERO.
010600        10  TKT-INS-PAIR-ENTRY OCCURS 300 TIMES
010700                             INDEXED BY TKT-INS-PAIR-IX.
010800            15  TKT-INS-PAIR-WORDS.
010900                20  TKT-INS-PAIR-WORD1       PIC X(20).
011000                20  TKT-INS-PAIR-WORD2       PIC X(20).
011100            15  TKT-INS-PAIR-TEXT REDEFINES TKT-INS-PAIR-WORDS
011200                                     PIC X(40).
011300            15  TKT-INS-PAIR-CNT         PIC 9(05) COMP.
011400    05  TKT-INS-TOP-PAIR-TABLE.
011500        10  TKT-INS-TOP-PAIR-ENTRY OCCURS 10 TIMES.
011600            15  TKT-INS-TOP-PAIR-TEXT    PIC X(40).
011700            15  TKT-INS-TOP-PAIR-CNT     PIC 9(05) COMP.
011800*
011900*    ----  DELAY-REASON TAGS PER TICKET  -------------------------
012000    05  TKT-INS-DELAY-TABLE.
012100        10  TKT-INS-DELAY-COUNT          PIC 9(05) COMP VALUE ZERO.
012200        10  TKT-INS-DELAY-ENTRY OCCURS 2000 TIMES.
012300            15  TKT-INS-DELAY-TICKET-ID      PIC X(10).
012400            15  TKT-INS-DELAY-TAG-CNT        PIC 9(01) COMP.
012500            15  TKT-INS-DELAY-TAG OCCURS 4 TIMES PIC X(20).
012600*
012700*    ----  VOLUME BY WEEKDAY  -------------------------------------
012800    05  TKT-INS-WEEKDAY-TABLE.
012900        10  TKT-INS-WEEKDAY-ENTRY OCCURS 7 TIMES.
013000            15  TKT-INS-WEEKDAY-NAME     PIC X(09).
013100            15  TKT-INS-WEEKDAY-CNT      PIC 9(05) COMP.
013200*
013300*    ----  PER-CUSTOMER PRIORITY ESCALATION EVENTS  ----------------
013400    05  TKT-INS-ESCALATION-TABLE.
013500        10  TKT-INS-ESCAL-COUNT          PIC 9(05) COMP VALUE ZERO.
013600        10  TKT-INS-ESCAL-ENTRY OCCURS 2000 TIMES.
013700            15  TKT-INS-ESCAL-FIELDS.
013800                20  TKT-INS-ESCAL-CUSTOMER   PIC X(10).
013900                20  TKT-INS-ESCAL-TICKET-ID  PIC X(10).
014000            15  TKT-INS-ESCAL-KEY REDEFINES TKT-INS-ESCAL-FIELDS
014100                                     PIC X(20).
014200            15  TKT-INS-ESCAL-PRIORITY   PIC X(12).
014300*
014400*    ----  CUSTOMERS RANKED BY TICKET VOLUME  ----------------------
014500    05  TKT-INS-CUSTOMER-TABLE.
014600        10  TKT-INS-CUST-COUNT           PIC 9(03) COMP VALUE ZERO.
014700        10  TKT-INS-CUST-ENTRY OCCURS 500 TIMES
014800                             INDEXED BY TKT-INS-CUST-IX.
014900            15  TKT-INS-CUST-ID          PIC X(10).
015000            15  TKT-INS-CUST-CNT         PIC 9(05) COMP.
015100*
015200*    ----  FIGURES CARRIED TO THE EXECUTIVE REPORT  ----------------
015300    05  TKT-RPT-AVG-RESOLUTION        PIC S9(05)V99 VALUE ZERO.
015400    05  TKT-RPT-TOP-PERFORMER-NAME    PIC X(15)     VALUE SPACES.
015500    05  TKT-RPT-TOP-PERFORMER-CNT     PIC 9(05) COMP VALUE ZERO.
015600    05  TKT-RPT-TOP-PERFORMER-SW      PIC X(01)     VALUE 'N'.
015700        88  TKT-RPT-HAS-TOP-PERFORMER     VALUE 'Y'.
015800*
015900    05  FILLER                        PIC X(20)     VALUE SPACES.
