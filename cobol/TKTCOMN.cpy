000100******************************************************************
000200*    TKTCOMN  -  COMMON WORKING STORAGE FOR TICKET ANALYSIS       *
000300*    COPIED UNDER "01 WK-C-COMMON." IN EVERY PROGRAM OF THE       *
000400*    TICKET ANALYSIS SUITE (TKTDRVR/TKTVAL/TKTMET/TKTINS/TKTRPT)  *
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700*--------------------------------------------------------------*
000800* TKT001  12/03/2019 RFM  - INITIAL VERSION FOR TICKET ANALYSIS
000900*                           BATCH SUITE.
001000*--------------------------------------------------------------*
001100* TKT014  04/11/2021 SGH  - ADD IDLE/OVERLOAD/BACKLOG THRESHOLDS
001200*                           AS RUN-TIME PARAMETERS PER REQ 2021-88.
001300*--------------------------------------------------------------*
001400* TKT022  19/02/1998 DJP  - Y2K:  TODAY-CCYY EXPANDED TO 4 DIGITS,
001500*                           JULIAN WORK AREA ADDED FOR AGING MATH.
001600*--------------------------------------------------------------*
001700    05  WK-C-FILE-STATUS            PIC XX.
001800        88  WK-C-SUCCESSFUL              VALUE '00' '04'.
001900        88  WK-C-END-OF-FILE             VALUE '10'.
002000        88  WK-C-RECORD-NOT-FOUND        VALUE '23' '10'.
002100*
002200    05  WK-C-TODAY-DATE.
002300        10  WK-C-TODAY-CCYY          PIC 9(04).
002400        10  WK-C-TODAY-MM            PIC 9(02).
002500        10  WK-C-TODAY-DD            PIC 9(02).
002600*
002700    05  WK-N-TODAY-JULIAN            PIC 9(07)  COMP.
002800*                        TODAY EXPRESSED CCYYDDD FOR AGING MATH
002900    05  WK-N-IDLE-THRESHOLD          PIC 9(03)  COMP VALUE 2.
003000*                        AGENT ACTIVE-COUNT AT OR BELOW = IDLE
003100    05  WK-N-OVERLOAD-THRESHOLD      PIC 9(03)  COMP VALUE 6.
003200*                        AGENT ACTIVE-COUNT AT OR ABOVE = OVERLOAD
003300    05  WK-N-BACKLOG-DAYS            PIC 9(03)  COMP VALUE 7.
003400*                        OPEN-AGE CUTOFF FOR BACKLOG TAG/AGING
003500    05  WK-N-ROW-NUMBER              PIC 9(05)  COMP VALUE ZERO.
003600*                        CURRENT INPUT ROW NUMBER (FIRST DATA = 2)
003700    05  WK-N-VALID-COUNT             PIC 9(05)  COMP VALUE ZERO.
003800    05  WK-N-ERROR-COUNT             PIC 9(05)  COMP VALUE ZERO.
003900    05  WS-EOF-TICKET-SW             PIC X(03)  VALUE 'NO '.
004000        88  EOF-TICKET                    VALUE 'YES'.
004100    05  FILLER                       PIC X(20)  VALUE SPACES.
