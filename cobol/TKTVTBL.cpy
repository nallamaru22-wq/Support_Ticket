000100******************************************************************
000200*    TKTVTBL  -  TICKET INPUT RECORD AND IN-MEMORY TICKET TABLE   *
000300*    I-O FORMAT: TKT-INPUT-RECORD  FROM FILE TKTFILE              *
000400*    FIXED LENGTH 200, ONE RECORD PER SUPPORT TICKET              *
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700*--------------------------------------------------------------*
000800* TKT001  12/03/2019 RFM  - INITIAL VERSION FOR TICKET ANALYSIS
000900*                           BATCH SUITE.
001000*--------------------------------------------------------------*
001100* TKT009  30/09/2020 SGH  - ADD TKT-TBL-PRIORITY-RANK AND
001200*                           TKT-TBL-WEEKDAY DERIVED FIELDS FOR
001300*                           INSIGHTS PHASE (REQ 2020-144).
001400*--------------------------------------------------------------*
001500* TKT027  14/05/2022 MKN  - TABLE SIZE RAISED FROM 1000 TO 2000
001600*                           ENTRIES, VOLUME GREW PAST ORIGINAL CAP.
001700*--------------------------------------------------------------*
001800 01  TKT-INPUT-RECORD.
001900    05  TKT-IN-TICKET-ID             PIC X(10).
002000*                        UNIQUE TICKET IDENTIFIER  (E.G. "T0042")
002100    05  TKT-IN-CUSTOMER-ID           PIC X(10).
002200*                        CUSTOMER IDENTIFIER
002300    05  TKT-IN-SUBJECT               PIC X(40).
002400*                        SHORT SUBJECT LINE
002500    05  TKT-IN-DESCRIPTION           PIC X(80).
002600*                        LONGER FREE-TEXT DESCRIPTION
002700    05  TKT-IN-PRIORITY              PIC X(12).
002800*                        LOW / MEDIUM / HIGH / CRITICAL
002900    05  TKT-IN-STATUS                PIC X(12).
003000*                        OPEN / IN PROGRESS / RESOLVED / CLOSED
003100    05  TKT-IN-CREATED-DATE          PIC X(10).
003200*                        CREATION DATE  CCYY-MM-DD
003300    05  TKT-IN-RESOLVED-DATE         PIC X(10).
003400*                        RESOLUTION DATE CCYY-MM-DD, OR SPACES
003500    05  TKT-IN-ASSIGNED-TO           PIC X(15).
003600*                        AGENT NAME / IDENTIFIER
003700    05  FILLER                       PIC X(01)  VALUE SPACES.
003800*
003900******************************************************************
004000*    TKT-TABLE  -  VALID-TICKET WORK TABLE, BUILT BY TKTDRVR,     *
004100*    SCANNED BY TKTMET AND TKTINS.  ORDER OF INPUT IS PRESERVED   *
004200*    EXCEPT WHERE TKTINS RE-SORTS A COPY FOR ESCALATION WORK.     *
004300******************************************************************
004400 01  TKT-TABLE.
004500    05  TKT-TBL-COUNT                PIC 9(04)  COMP VALUE ZERO.
004600    05  TKT-TBL-ENTRY OCCURS 2000 TIMES
004700                      INDEXED BY TKT-IX.
004800        10  TKT-TBL-ROW-NUMBER       PIC 9(05)  COMP.
004900        10  TKT-TBL-TICKET-ID        PIC X(10).
005000        10  TKT-TBL-CUSTOMER-ID      PIC X(10).
005100        10  TKT-TBL-SUBJECT          PIC X(40).
005200        10  TKT-TBL-DESCRIPTION      PIC X(80).
005300        10  TKT-TBL-PRIORITY         PIC X(12).
005400        10  TKT-TBL-STATUS           PIC X(12).
005500        10  TKT-TBL-CREATED-DATE     PIC X(10).
005600        10  TKT-TBL-CREATED-NUM REDEFINES TKT-TBL-CREATED-DATE.
005700            15  TKT-TBL-CR-CCYY          PIC 9(04).
005800            15  FILLER                   PIC X(01).
005900            15  TKT-TBL-CR-MM            PIC 9(02).
006000            15  FILLER                   PIC X(01).
006100            15  TKT-TBL-CR-DD            PIC 9(02).
006200        10  TKT-TBL-RESOLVED-DATE    PIC X(10).
006300        10  TKT-TBL-RESOLVED-NUM REDEFINES TKT-TBL-RESOLVED-DATE.
006400            15  TKT-TBL-RS-CCYY          PIC 9(04).
006500            15  FILLER                   PIC X(01).
006600            15  TKT-TBL-RS-MM            PIC 9(02).
006700            15  FILLER                   PIC X(01).
006800            15  TKT-TBL-RS-DD            PIC 9(02).
006900        10  TKT-TBL-ASSIGNED-TO      PIC X(15).
007000        10  TKT-TBL-HAS-RESOLUTION   PIC X(01) VALUE 'N'.
007100            88  TKT-TBL-RESOLUTION-PRESENT  VALUE 'Y'.
007200        10  TKT-TBL-RESOLUTION-DAYS  PIC S9(05) COMP.
007300        10  TKT-TBL-WEEKDAY          PIC 9(01)  COMP.
007400*                        1=MONDAY ... 7=SUNDAY (CREATED-DATE)
007500        10  TKT-TBL-PRIORITY-RANK    PIC 9(01)  COMP.
007600*                        LOW=1 MEDIUM=2 HIGH=3 CRITICAL=4
007700        10  TKT-TBL-OPEN-FLAG        PIC X(01) VALUE 'N'.
007800            88  TKT-TBL-IS-OPEN             VALUE 'Y'.
007900        10  TKT-TBL-SORT-KEY.
008000            15  TKT-TBL-SK-CUSTOMER      PIC X(10).
008100            15  TKT-TBL-SK-CREATED       PIC X(10).
008200*                        CUSTOMER-ID + CREATED-DATE SORT KEY USED
008300*                        BY TKTINS B600-SORT-BY-CUSTOMER-DATE.
008400        10  FILLER                   PIC X(06)  VALUE SPACES.
