000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TKTINS.
000400 AUTHOR.         S G HAWLEY.
000500 INSTALLATION.   OPERATIONS SYSTEMS DIV.
000600 DATE-WRITTEN.   18 JUN 1992.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE INSIGHTS
001100*               GROUP OVER THE IN-MEMORY VALID-TICKET TABLE -
001200*               AGENT WORKLOAD (IDLE/OVERLOADED), REPEATED
001300*               SUBJECT LINES AND COMMON WORD/WORD-PAIR COUNTS,
001400*               PER-TICKET DELAY-REASON TAGS, VOLUME BY WEEKDAY,
001500*               PRIORITY ESCALATION EVENTS PER CUSTOMER, AND
001600*               CUSTOMER TICKET-VOLUME RANKING.  CALLED ONCE BY
001700*               TKTDRVR AFTER TKTMET HAS RUN.
001800*
001900*______________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* TKT003  18/06/1992 SGH  - INITIAL VERSION.  AGENT WORKLOAD AND
002300*                           VOLUME-BY-WEEKDAY ONLY.
002400*----------------------------------------------------------------*
002500* TKT011  17/06/1995 SGH  - REQ 95-104.  ADD REPEATED-SUBJECT AND
002600*                           COMMON-WORD / WORD-PAIR COUNTING.
002700*----------------------------------------------------------------*
002800* TKT016  23/01/1998 DJP  - REQ 98-008.  ADD DELAY-REASON TAGGING
002900*                           (MISSING ASSIGNEE, SHORT DESCRIPTION,
003000*                           WEEKEND CREATED, BACKLOGGED).
003100*----------------------------------------------------------------*
003200* TKT019  19/02/1998 DJP  - Y2K REMEDIATION.  NO DATE FIELDS
003300*                           MANIPULATED DIRECTLY IN THIS ROUTINE -
003400*                           VERIFIED AGAINST 4-DIGIT CCYY SOURCE.
003500*----------------------------------------------------------------*
003600* TKT025  11/03/2015 MKN  - REQ 2015-041.  ADD PRIORITY-ESCALATION
003700*                           DETECTION - IN-MEMORY SORT OF TICKET
003800*                           TABLE BY CUSTOMER-ID/CREATED-DATE, NO
003900*                           SORT VERB AVAILABLE TO A CALLED SUB-
004000*                           ROUTINE SO AN EXCHANGE SORT IS USED.
004100*----------------------------------------------------------------*
004200* TKT027  14/05/2022 MKN  - REQ 2022-061.  ADD CUSTOMER TICKET-
004300*                           VOLUME RANKING.
004400*----------------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005450     CLASS WK-WORD-CHAR-CLASS IS "A" THRU "Z" "0" THRU "9".
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*                        NO FILES OPENED BY THIS ROUTINE.
005900 EJECT
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400*
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                          PIC X(24)  VALUE
006900     "** PROGRAM TKTINS    **".
007000*
007100 01  WK-STOPWORD-TABLE.
007200     05  WK-C-STOPWORD OCCURS 10 TIMES PIC X(08) VALUES ARE
007300         "THE     " "AND     " "IS      " "IN      "
007400         "TO      " "A       " "OF      " "FOR     "
007500         "ON      " "WITH    ".
007600*
007700 01  WK-WEEKDAY-NAME-TABLE.
007800     05  WK-C-WEEKDAY-NAME OCCURS 7 TIMES PIC X(09) VALUES ARE
007900         "MONDAY   " "TUESDAY  " "WEDNESDAY" "THURSDAY "
008000         "FRIDAY   " "SATURDAY " "SUNDAY   ".
008100*
008200 01  WK-SCAN-AREA.
008300     05  WK-N-TBL-IX                  PIC 9(04)  COMP.
008400     05  WK-N-AGT-IX                  PIC 9(03)  COMP.
008500     05  WK-N-DAY-IX                  PIC 9(01)  COMP.
008600     05  WK-N-STOP-IX                 PIC 9(02)  COMP.
008700     05  WK-N-SUBJ-IX                 PIC 9(03)  COMP.
008800     05  WK-N-WORD-IX                 PIC 9(03)  COMP.
008900     05  WK-N-PAIR-IX                 PIC 9(03)  COMP.
009000     05  WK-N-CUST-IX                 PIC 9(03)  COMP.
009100     05  WK-N-OUT-IX                  PIC 9(02)  COMP.
009200     05  WK-N-TRIM-LEN                PIC 9(03)  COMP.
009300     05  WK-SW-FOUND                  PIC X(01)  VALUE 'N'.
009400         88  WK-FOUND                     VALUE 'Y'.
009500     05  WK-SW-STOPWORD                PIC X(01)  VALUE 'N'.
009600         88  WK-IS-STOPWORD                VALUE 'Y'.
009700*
009800 01  WK-TOKEN-AREA.
009900     05  WK-C-SUBJECT-SCAN            PIC X(41).
010000*                        SUBJECT PLUS ONE TRAILING SPACE SO THE
010100*                        LAST WORD ALWAYS ENDS ON A DELIMITER
010200     05  WK-N-SCAN-POS                PIC 9(03)  COMP.
010300     05  WK-N-WORD-START              PIC 9(03)  COMP.
010400     05  WK-C-CURRENT-WORD            PIC X(20)  VALUE SPACES.
010500     05  WK-C-PREVIOUS-WORD           PIC X(20)  VALUE SPACES.
010600     05  WK-SW-PREVIOUS-PRESENT       PIC X(01)  VALUE 'N'.
010700         88  WK-PREVIOUS-PRESENT          VALUE 'Y'.
010750     05  WK-C-SUBJECT-NORM            PIC X(40)  VALUE SPACES.
010800*
010810 01  WK-ESCAL-AREA.
010820     05  WK-C-ESCAL-CUSTOMER          PIC X(10)  VALUE SPACES.
010830     05  WK-N-ESCAL-LAST-RANK         PIC 9(01)  COMP VALUE ZERO.
010840*
010845 01  WK-DATE-EDIT-AREA.
010846*                        SAME DATE-MATH LAYOUT AS TKTVAL/TKTMET -
010847*                        USED HERE ONLY FOR THE "BACKLOG" AGE TEST.
010848     05  WK-C-EDIT-DATE               PIC X(10).
010849     05  WK-C-EDIT-DATE-R REDEFINES WK-C-EDIT-DATE.
010850         10  WK-N-EDIT-CCYY               PIC 9(04).
010851         10  FILLER                       PIC X(01).
010852         10  WK-N-EDIT-MM                 PIC 9(02).
010853         10  FILLER                       PIC X(01).
010854         10  WK-N-EDIT-DD                 PIC 9(02).
010855     05  WK-N-EDIT-LEAP-SW            PIC X(01)  VALUE 'N'.
010856         88  WK-EDIT-YEAR-IS-LEAP         VALUE 'Y'.
010857*
010858 01  WK-DAYS-TABLE-AREA.
010859     05  WK-N-CUM-DAYS-TABLE PIC 9(03) COMP OCCURS 12 TIMES
010860         VALUES ARE 0 31 59 90 120 151 181 212 243 273 304 334.
010861*
010862 01  WK-ABS-DAY-AREA.
010863     05  WK-N-YEARS-BEFORE            PIC 9(04)  COMP.
010864     05  WK-N-LEAP-ADJ                PIC 9(04)  COMP.
010865     05  WK-N-DIV-QUOT                PIC 9(07)  COMP.
010866     05  WK-N-REM-4                   PIC 9(04)  COMP.
010867     05  WK-N-REM-100                 PIC 9(04)  COMP.
010868     05  WK-N-REM-400                 PIC 9(04)  COMP.
010869     05  WK-N-TODAY-ABS-DAYS          PIC 9(07)  COMP.
010870     05  WK-N-CREATED-ABS-DAYS        PIC 9(07)  COMP.
010871     05  WK-N-AGE-DAYS                PIC S9(07) COMP.
010872*
010900 01  WK-SORT-AREA.
011000     05  WK-N-SORT-OUTER              PIC 9(04)  COMP.
011100     05  WK-N-SORT-INNER              PIC 9(04)  COMP.
011200     05  WK-SORT-TEMP-ENTRY.
011210*                        ONE SWAP-SLOT, SAME SHAPE AS ONE
011220*                        TKT-TBL-ENTRY OCCURRENCE IN TKTVTBL
011230         10  WK-SRT-ROW-NUMBER        PIC 9(05)  COMP.
011240         10  WK-SRT-TICKET-ID         PIC X(10).
011250         10  WK-SRT-CUSTOMER-ID       PIC X(10).
011260         10  WK-SRT-SUBJECT           PIC X(40).
011270         10  WK-SRT-DESCRIPTION       PIC X(80).
011280         10  WK-SRT-PRIORITY          PIC X(12).
011290         10  WK-SRT-STATUS            PIC X(12).
011300         10  WK-SRT-CREATED-DATE      PIC X(10).
011310         10  WK-SRT-RESOLVED-DATE     PIC X(10).
011320         10  WK-SRT-ASSIGNED-TO       PIC X(15).
011330         10  WK-SRT-HAS-RESOLUTION    PIC X(01).
011340         10  WK-SRT-RESOLUTION-DAYS   PIC S9(05) COMP.
011350         10  WK-SRT-WEEKDAY           PIC 9(01)  COMP.
011360         10  WK-SRT-PRIORITY-RANK     PIC 9(01)  COMP.
011370         10  WK-SRT-OPEN-FLAG         PIC X(01).
011380         10  WK-SRT-SORT-KEY          PIC X(20).
011390         10  FILLER                   PIC X(06).
011500*
011600 01  WK-TRIM-AREA.
011700     05  WK-TRIM-IN                   PIC X(80).
011800     05  WK-TRIM-OUT                  PIC X(80).
011900     05  WK-N-TRIM-IX                 PIC 9(03)  COMP.
012000*
012100 EJECT
012200*****************
012300 LINKAGE SECTION.
012400*****************
012500 01  LK-COMMON.
012600     COPY TKTCOMN.
012700*
012750*                        NO 01 WRAPPER ON THE NEXT TWO - TKTVTBL
012760*                        AND TKTMTAB EACH CARRY THEIR OWN 01-LEVEL
012770*                        NAMES (TKT-TABLE, TKT-METRICS-AREA).
012800     COPY TKTVTBL.
013000*
013200     COPY TKTMTAB.
013300 EJECT
013400********************************************************
013500 PROCEDURE DIVISION USING LK-COMMON
013600                          TKT-TABLE
013700                          TKT-METRICS-AREA.
013800********************************************************
013900 MAIN-MODULE.
014000     PERFORM B000-COMPUTE-INSIGHTS
014100        THRU B099-COMPUTE-INSIGHTS-EX.
014200     GOBACK.
014300*
014400*----------------------------------------------------------------*
014500 B000-COMPUTE-INSIGHTS.
014600*----------------------------------------------------------------*
014610     MOVE WK-C-TODAY-CCYY              TO WK-N-EDIT-CCYY.
014620     MOVE WK-C-TODAY-MM                TO WK-N-EDIT-MM.
014630     MOVE WK-C-TODAY-DD                TO WK-N-EDIT-DD.
014640     MOVE '-'                          TO WK-C-EDIT-DATE(5:1).
014650     MOVE '-'                          TO WK-C-EDIT-DATE(8:1).
014660     PERFORM B650-CALC-ABSOLUTE-DAYS.
014670     MOVE WK-N-DIV-QUOT                TO WK-N-TODAY-ABS-DAYS.
014700     MOVE SPACES TO TKT-INS-WEEKDAY-NAME(1) TKT-INS-WEEKDAY-NAME(2)
014800         TKT-INS-WEEKDAY-NAME(3) TKT-INS-WEEKDAY-NAME(4)
014900         TKT-INS-WEEKDAY-NAME(5) TKT-INS-WEEKDAY-NAME(6)
015000         TKT-INS-WEEKDAY-NAME(7).
015100     MOVE ZERO TO WK-N-DAY-IX.
015200     PERFORM B010-INIT-ONE-WEEKDAY
015300         VARYING WK-N-DAY-IX FROM 1 BY 1 UNTIL WK-N-DAY-IX
015400         GREATER THAN 7.
015500     MOVE ZERO TO WK-N-TBL-IX.
015600     PERFORM B100-SCAN-ONE-TICKET
015700         VARYING WK-N-TBL-IX FROM 1 BY 1
015800         UNTIL WK-N-TBL-IX GREATER THAN TKT-TBL-COUNT.
015900     PERFORM B300-CLASSIFY-WORKLOAD
016000         VARYING WK-N-AGT-IX FROM 1 BY 1
016100         UNTIL WK-N-AGT-IX GREATER THAN TKT-MET-AGENT-COUNT.
016200     PERFORM B500-BUILD-SORT-COPY
016300         VARYING WK-N-TBL-IX FROM 1 BY 1
016400         UNTIL WK-N-TBL-IX GREATER THAN TKT-TBL-COUNT.
016500     IF  TKT-TBL-COUNT GREATER THAN 1
016600         PERFORM B600-SORT-BY-CUSTOMER-DATE.
016650     MOVE SPACES TO WK-C-ESCAL-CUSTOMER.
016660     MOVE ZERO   TO WK-N-ESCAL-LAST-RANK.
016700     PERFORM B700-DETECT-ESCALATION
016800         VARYING WK-N-TBL-IX FROM 1 BY 1
016900         UNTIL WK-N-TBL-IX GREATER THAN TKT-TBL-COUNT.
017000     PERFORM B900-RANK-TOP-WORDS.
017100     PERFORM B950-RANK-TOP-PAIRS.
017200*
017300 B099-COMPUTE-INSIGHTS-EX.
017400     EXIT.
017500*----------------------------------------------------------------*
017600 B010-INIT-ONE-WEEKDAY.
017700*----------------------------------------------------------------*
017800     MOVE WK-C-WEEKDAY-NAME(WK-N-DAY-IX)
017900                             TO TKT-INS-WEEKDAY-NAME(WK-N-DAY-IX).
018000     MOVE ZERO TO TKT-INS-WEEKDAY-CNT(WK-N-DAY-IX).
018100*----------------------------------------------------------------*
018200 B100-SCAN-ONE-TICKET.
018300*----------------------------------------------------------------*
018400     MOVE TKT-TBL-WEEKDAY(WK-N-TBL-IX)  TO WK-N-DAY-IX.
018500     ADD 1 TO TKT-INS-WEEKDAY-CNT(WK-N-DAY-IX).
018600     PERFORM B150-TAG-DELAY-REASONS.
018700     PERFORM B200-COUNT-SUBJECT.
018800     PERFORM B250-TOKENIZE-SUBJECT.
019100     PERFORM B400-FIND-OR-ADD-CUSTOMER.
019200*----------------------------------------------------------------*
019300 B150-TAG-DELAY-REASONS.
019400*----------------------------------------------------------------*
019500     ADD 1 TO TKT-INS-DELAY-COUNT.
019600     MOVE TKT-TBL-TICKET-ID(WK-N-TBL-IX)
019700                    TO TKT-INS-DELAY-TICKET-ID(TKT-INS-DELAY-COUNT).
019800     MOVE ZERO TO TKT-INS-DELAY-TAG-CNT(TKT-INS-DELAY-COUNT).
019900     IF  TKT-TBL-ASSIGNED-TO(WK-N-TBL-IX) EQUAL SPACES
020000         ADD 1 TO TKT-INS-DELAY-TAG-CNT(TKT-INS-DELAY-COUNT)
020100         MOVE "MISSING ASSIGNEE" TO
020200           TKT-INS-DELAY-TAG(TKT-INS-DELAY-COUNT,
020300               TKT-INS-DELAY-TAG-CNT(TKT-INS-DELAY-COUNT)).
020400     MOVE TKT-TBL-DESCRIPTION(WK-N-TBL-IX) TO WK-TRIM-IN(1:80).
020500     PERFORM C900-LEFT-TRIM-FIELD.
020600     IF  WK-N-TRIM-LEN LESS THAN 10
020700         ADD 1 TO TKT-INS-DELAY-TAG-CNT(TKT-INS-DELAY-COUNT)
020800         MOVE "SHORT DESCRIPTION" TO
020900           TKT-INS-DELAY-TAG(TKT-INS-DELAY-COUNT,
021000               TKT-INS-DELAY-TAG-CNT(TKT-INS-DELAY-COUNT)).
021100     IF  WK-N-DAY-IX EQUAL 6 OR WK-N-DAY-IX EQUAL 7
021200         ADD 1 TO TKT-INS-DELAY-TAG-CNT(TKT-INS-DELAY-COUNT)
021300         MOVE "WEEKEND CREATED" TO
021400           TKT-INS-DELAY-TAG(TKT-INS-DELAY-COUNT,
021500               TKT-INS-DELAY-TAG-CNT(TKT-INS-DELAY-COUNT)).
021550     IF  TKT-TBL-IS-OPEN(WK-N-TBL-IX)
021560         MOVE TKT-TBL-CREATED-DATE(WK-N-TBL-IX) TO WK-C-EDIT-DATE
021570         PERFORM B650-CALC-ABSOLUTE-DAYS
021580         MOVE WK-N-DIV-QUOT          TO WK-N-CREATED-ABS-DAYS
021590         COMPUTE WK-N-AGE-DAYS = WK-N-TODAY-ABS-DAYS
021595             - WK-N-CREATED-ABS-DAYS
021600         IF  WK-N-AGE-DAYS GREATER THAN WK-N-BACKLOG-DAYS
021900             ADD 1 TO TKT-INS-DELAY-TAG-CNT(TKT-INS-DELAY-COUNT)
022000             MOVE "BACKLOGGED" TO
022100               TKT-INS-DELAY-TAG(TKT-INS-DELAY-COUNT,
022200                   TKT-INS-DELAY-TAG-CNT(TKT-INS-DELAY-COUNT)).
022300*----------------------------------------------------------------*
022400 B200-COUNT-SUBJECT.
022450*    SUBJECTS ARE MATCHED CASE-INSENSITIVELY (UPCASED HERE) SO
022460*    THE SAME ISSUE TYPED IN DIFFERENT CASE STILL COUNTS AS ONE
022470*    REPEATED SUBJECT, PER REQ 95-104.
022500*----------------------------------------------------------------*
022510     MOVE TKT-TBL-SUBJECT(WK-N-TBL-IX)  TO WK-C-SUBJECT-NORM.
022520     INSPECT WK-C-SUBJECT-NORM CONVERTING
022530         "abcdefghijklmnopqrstuvwxyz" TO
022540         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022600     MOVE 'N'                          TO WK-SW-FOUND.
022700     MOVE ZERO                         TO WK-N-SUBJ-IX.
022800     PERFORM B220-SCAN-SUBJECT-ENTRY
022900         VARYING WK-N-SUBJ-IX FROM 1 BY 1
023000         UNTIL WK-N-SUBJ-IX GREATER THAN TKT-INS-SUBJ-COUNT
023100         OR WK-FOUND.
023200     IF  WK-FOUND
023300         ADD 1 TO TKT-INS-SUBJ-CNT(WK-N-SUBJ-IX)
023400     ELSE
023500         ADD 1 TO TKT-INS-SUBJ-COUNT
023600         MOVE WK-C-SUBJECT-NORM
023700                             TO TKT-INS-SUBJ-TEXT(TKT-INS-SUBJ-COUNT)
023800         MOVE 1 TO TKT-INS-SUBJ-CNT(TKT-INS-SUBJ-COUNT).
023900*----------------------------------------------------------------*
024000 B220-SCAN-SUBJECT-ENTRY.
024100*----------------------------------------------------------------*
024200     IF  TKT-INS-SUBJ-TEXT(WK-N-SUBJ-IX)
024300             EQUAL WK-C-SUBJECT-NORM
024400         MOVE 'Y'                      TO WK-SW-FOUND.
024500*----------------------------------------------------------------*
024600 B250-TOKENIZE-SUBJECT.
024700*    SPLITS THE SUBJECT LINE ON BLANKS, UPPERCASES EACH WORD,
024800*    DROPS STOPWORDS, COUNTS EACH SURVIVING WORD AND EACH PAIR
024900*    OF ADJACENT SURVIVING WORDS.
025000*----------------------------------------------------------------*
025100     MOVE SPACES                       TO WK-C-SUBJECT-SCAN.
025200     MOVE TKT-TBL-SUBJECT(WK-N-TBL-IX)  TO WK-C-SUBJECT-SCAN(1:40).
025300     INSPECT WK-C-SUBJECT-SCAN CONVERTING
025400         "abcdefghijklmnopqrstuvwxyz" TO
025500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025600     MOVE 'N'                          TO WK-SW-PREVIOUS-PRESENT.
025700     MOVE SPACES                       TO WK-C-PREVIOUS-WORD.
025800     MOVE 1                            TO WK-N-WORD-START.
025900     MOVE ZERO                         TO WK-N-SCAN-POS.
026000     PERFORM C920-SCAN-TOKEN-STEP
026100         VARYING WK-N-SCAN-POS FROM 1 BY 1
026200         UNTIL WK-N-SCAN-POS GREATER THAN 41.
026300*----------------------------------------------------------------*
026400 C920-SCAN-TOKEN-STEP.
026450*    A WORD IS A RUN OF LETTERS/DIGITS - ANY OTHER CHARACTER
026460*    (BLANK, PUNCTUATION) ENDS THE CURRENT WORD, PER REQ 95-104.
026500*----------------------------------------------------------------*
026600     IF  WK-C-SUBJECT-SCAN(WK-N-SCAN-POS:1) IS NOT WK-WORD-CHAR-CLASS
026700         IF  WK-N-SCAN-POS GREATER THAN WK-N-WORD-START
026800             MOVE SPACES TO WK-C-CURRENT-WORD
026900             COMPUTE WK-N-TRIM-LEN =
027000                 WK-N-SCAN-POS - WK-N-WORD-START
027100             IF  WK-N-TRIM-LEN GREATER THAN 20
027200                 MOVE 20 TO WK-N-TRIM-LEN
027300             END-IF
027400             MOVE WK-C-SUBJECT-SCAN(WK-N-WORD-START:WK-N-TRIM-LEN)
027500                               TO WK-C-CURRENT-WORD
027600             PERFORM C930-PROCESS-ONE-TOKEN
027700         END-IF
027800         MOVE WK-N-SCAN-POS TO WK-N-WORD-START
027900         ADD 1 TO WK-N-WORD-START.
028000*----------------------------------------------------------------*
028100 C930-PROCESS-ONE-TOKEN.
028200*----------------------------------------------------------------*
028300     MOVE 'N'                          TO WK-SW-STOPWORD.
028400     MOVE ZERO                         TO WK-N-STOP-IX.
028500     PERFORM C940-CHECK-STOPWORD
028600         VARYING WK-N-STOP-IX FROM 1 BY 1 UNTIL WK-N-STOP-IX
028700         GREATER THAN 10 OR WK-IS-STOPWORD.
028800     IF  NOT WK-IS-STOPWORD
028900         PERFORM C950-FIND-OR-ADD-WORD
029000         IF  WK-PREVIOUS-PRESENT
029100             PERFORM C960-FIND-OR-ADD-PAIR
029200         END-IF
029300         MOVE WK-C-CURRENT-WORD        TO WK-C-PREVIOUS-WORD
029400         MOVE 'Y'                      TO WK-SW-PREVIOUS-PRESENT.
029500*----------------------------------------------------------------*
029600 C940-CHECK-STOPWORD.
029700*----------------------------------------------------------------*
029800     IF  WK-C-CURRENT-WORD(1:8) EQUAL WK-C-STOPWORD(WK-N-STOP-IX)
029900         MOVE 'Y'                      TO WK-SW-STOPWORD.
030000*----------------------------------------------------------------*
030100 C950-FIND-OR-ADD-WORD.
030200*----------------------------------------------------------------*
030300     MOVE 'N'                          TO WK-SW-FOUND.
030400     MOVE ZERO                         TO WK-N-WORD-IX.
030500     PERFORM C952-SCAN-WORD-ENTRY
030600         VARYING WK-N-WORD-IX FROM 1 BY 1
030700         UNTIL WK-N-WORD-IX GREATER THAN TKT-INS-WORD-COUNT
030800         OR WK-FOUND.
030900     IF  WK-FOUND
031000         ADD 1 TO TKT-INS-WORD-CNT(WK-N-WORD-IX)
031100     ELSE
031200       IF  TKT-INS-WORD-COUNT LESS THAN 300
031300         ADD 1 TO TKT-INS-WORD-COUNT
031400         MOVE WK-C-CURRENT-WORD TO TKT-INS-WORD-TEXT(TKT-INS-WORD-COUNT)
031500         MOVE 1 TO TKT-INS-WORD-CNT(TKT-INS-WORD-COUNT).
031600*----------------------------------------------------------------*
031700 C952-SCAN-WORD-ENTRY.
031800*----------------------------------------------------------------*
031900     IF  TKT-INS-WORD-TEXT(WK-N-WORD-IX) EQUAL WK-C-CURRENT-WORD
032000         MOVE 'Y'                      TO WK-SW-FOUND.
032100*----------------------------------------------------------------*
032200 C960-FIND-OR-ADD-PAIR.
032300*----------------------------------------------------------------*
032400     MOVE 'N'                          TO WK-SW-FOUND.
032500     MOVE ZERO                         TO WK-N-PAIR-IX.
032600     PERFORM C962-SCAN-PAIR-ENTRY
032700         VARYING WK-N-PAIR-IX FROM 1 BY 1
032800         UNTIL WK-N-PAIR-IX GREATER THAN TKT-INS-PAIR-COUNT
032900         OR WK-FOUND.
033000     IF  WK-FOUND
033100         ADD 1 TO TKT-INS-PAIR-CNT(WK-N-PAIR-IX)
033200     ELSE
033300       IF  TKT-INS-PAIR-COUNT LESS THAN 300
033400         ADD 1 TO TKT-INS-PAIR-COUNT
033500         MOVE WK-C-PREVIOUS-WORD
033600             TO TKT-INS-PAIR-WORD1(TKT-INS-PAIR-COUNT)
033700         MOVE WK-C-CURRENT-WORD
033800             TO TKT-INS-PAIR-WORD2(TKT-INS-PAIR-COUNT)
033900         MOVE 1 TO TKT-INS-PAIR-CNT(TKT-INS-PAIR-COUNT).
034000*----------------------------------------------------------------*
034100 C962-SCAN-PAIR-ENTRY.
034200*----------------------------------------------------------------*
034300     IF  TKT-INS-PAIR-WORD1(WK-N-PAIR-IX) EQUAL WK-C-PREVIOUS-WORD
034400       AND TKT-INS-PAIR-WORD2(WK-N-PAIR-IX) EQUAL WK-C-CURRENT-WORD
034500         MOVE 'Y'                      TO WK-SW-FOUND.
034600*----------------------------------------------------------------*
034700 B300-CLASSIFY-WORKLOAD.
034750*    ONLY AN AGENT WITH AT LEAST ONE ACTIVE (OPEN/IN PROGRESS)
034760*    TICKET IS CLASSIFIED - AN AGENT WHO NEVER CARRIED AN ACTIVE
034770*    TICKET IS NEITHER IDLE NOR OVERLOADED, PER REQ 2021-88.
034800*----------------------------------------------------------------*
034900     MOVE ZERO TO TKT-MET-AGT-ACTIVE-CNT(WK-N-AGT-IX).
035000     MOVE ZERO TO WK-N-TBL-IX.
035100     PERFORM B320-COUNT-ONE-AGENT-ACTIVE
035200         VARYING WK-N-TBL-IX FROM 1 BY 1
035300         UNTIL WK-N-TBL-IX GREATER THAN TKT-TBL-COUNT.
035350     IF  TKT-MET-AGT-ACTIVE-CNT(WK-N-AGT-IX) GREATER THAN ZERO
035400       IF  TKT-MET-AGT-ACTIVE-CNT(WK-N-AGT-IX) NOT GREATER
035500             THAN WK-N-IDLE-THRESHOLD
035700         MOVE TKT-MET-AGT-NAME(WK-N-AGT-IX)
035701             TO TKT-INS-IDLE-NAME(TKT-INS-IDLE-COUNT + 1)
035600         ADD 1 TO TKT-INS-IDLE-COUNT
035800       END-IF
035900       IF  TKT-MET-AGT-ACTIVE-CNT(WK-N-AGT-IX) NOT LESS
036000             THAN WK-N-OVERLOAD-THRESHOLD
036100         ADD 1 TO TKT-INS-OVERLOAD-COUNT
036200         MOVE TKT-MET-AGT-NAME(WK-N-AGT-IX)
036300                       TO TKT-INS-OVERLOAD-NAME(TKT-INS-OVERLOAD-COUNT).
036400*----------------------------------------------------------------*
036500 B320-COUNT-ONE-AGENT-ACTIVE.
036600*----------------------------------------------------------------*
036700     IF  TKT-TBL-ASSIGNED-TO(WK-N-TBL-IX)
036800             EQUAL TKT-MET-AGT-NAME(WK-N-AGT-IX)
036900       AND TKT-TBL-IS-OPEN(WK-N-TBL-IX)
037000         ADD 1 TO TKT-MET-AGT-ACTIVE-CNT(WK-N-AGT-IX).
037100*----------------------------------------------------------------*
037200 B400-FIND-OR-ADD-CUSTOMER.
037300*----------------------------------------------------------------*
037400     MOVE 'N'                          TO WK-SW-FOUND.
037500     MOVE ZERO                         TO WK-N-CUST-IX.
037600     PERFORM B420-SCAN-CUSTOMER-ENTRY
037700         VARYING WK-N-CUST-IX FROM 1 BY 1
037800         UNTIL WK-N-CUST-IX GREATER THAN TKT-INS-CUST-COUNT
037900         OR WK-FOUND.
038000     IF  WK-FOUND
038100         ADD 1 TO TKT-INS-CUST-CNT(WK-N-CUST-IX)
038200     ELSE
038300       IF  TKT-INS-CUST-COUNT LESS THAN 500
038400         ADD 1 TO TKT-INS-CUST-COUNT
038500         MOVE TKT-TBL-CUSTOMER-ID(WK-N-TBL-IX)
038600                         TO TKT-INS-CUST-ID(TKT-INS-CUST-COUNT)
038700         MOVE 1 TO TKT-INS-CUST-CNT(TKT-INS-CUST-COUNT).
038800*----------------------------------------------------------------*
038900 B420-SCAN-CUSTOMER-ENTRY.
039000*----------------------------------------------------------------*
039100     IF  TKT-INS-CUST-ID(WK-N-CUST-IX)
039200             EQUAL TKT-TBL-CUSTOMER-ID(WK-N-TBL-IX)
039300         MOVE 'Y'                      TO WK-SW-FOUND.
039400*----------------------------------------------------------------*
039500 B500-BUILD-SORT-COPY.
039600*    NO COPY IS ACTUALLY TAKEN - THE EXCHANGE SORT BELOW RUNS
039700*    DIRECTLY OVER TKT-TBL-ENTRY IN PLACE, SINCE THE ORIGINAL
039800*    CREATED-ORDER SEQUENCE IS NOT NEEDED AGAIN ONCE ESCALATION
039900*    DETECTION HAS RUN.  PARAGRAPH KEPT AS A NAMED STEP IN THE
040000*    B000 DRIVER FOR SYMMETRY WITH THE OTHER SCAN PHASES.
040100*----------------------------------------------------------------*
040200     CONTINUE.
040300*----------------------------------------------------------------*
040400 B600-SORT-BY-CUSTOMER-DATE.
040500*    SIMPLE EXCHANGE SORT OF TKT-TBL-ENTRY BY TKT-TBL-SORT-KEY
040600*    ASCENDING (CUSTOMER-ID THEN CREATED-DATE).  NO SORT VERB IS
040700*    AVAILABLE TO A CALLED SUBROUTINE WORKING ON A LINKAGE TABLE.
040800*----------------------------------------------------------------*
040900     MOVE 1 TO WK-N-SORT-OUTER.
041000     PERFORM B620-SORT-ONE-PASS
041100         VARYING WK-N-SORT-OUTER FROM 1 BY 1
041200         UNTIL WK-N-SORT-OUTER GREATER THAN TKT-TBL-COUNT - 1.
041300*----------------------------------------------------------------*
041400 B620-SORT-ONE-PASS.
041500*----------------------------------------------------------------*
041600     PERFORM B640-SORT-ONE-COMPARE
041700         VARYING WK-N-SORT-INNER FROM 1 BY 1
041800         UNTIL WK-N-SORT-INNER GREATER THAN
041900             TKT-TBL-COUNT - WK-N-SORT-OUTER.
042000*----------------------------------------------------------------*
042100 B640-SORT-ONE-COMPARE.
042200*----------------------------------------------------------------*
042300     IF  TKT-TBL-SORT-KEY(WK-N-SORT-INNER) GREATER
042400             THAN TKT-TBL-SORT-KEY(WK-N-SORT-INNER + 1)
042500         MOVE TKT-TBL-ENTRY(WK-N-SORT-INNER)   TO WK-SORT-TEMP-ENTRY
042600         MOVE TKT-TBL-ENTRY(WK-N-SORT-INNER + 1)
042700                                                TO TKT-TBL-ENTRY(WK-N-SORT-INNER)
042800         MOVE WK-SORT-TEMP-ENTRY
042900                                       TO TKT-TBL-ENTRY(WK-N-SORT-INNER + 1).
043000*----------------------------------------------------------------*
043010 B630-TEST-LEAP-YEAR.
043020*    SETS WK-EDIT-YEAR-IS-LEAP FOR THE CCYY IN WK-C-EDIT-DATE.
043030*----------------------------------------------------------------*
043040     MOVE 'N'                        TO WK-N-EDIT-LEAP-SW.
043050     DIVIDE WK-N-EDIT-CCYY BY 4   GIVING WK-N-DIV-QUOT
043060                                  REMAINDER WK-N-REM-4.
043070     DIVIDE WK-N-EDIT-CCYY BY 100 GIVING WK-N-DIV-QUOT
043080                                  REMAINDER WK-N-REM-100.
043090     DIVIDE WK-N-EDIT-CCYY BY 400 GIVING WK-N-DIV-QUOT
043095                                  REMAINDER WK-N-REM-400.
043096     IF  WK-N-REM-4 EQUAL ZERO AND
043097        (WK-N-REM-100 NOT EQUAL ZERO OR WK-N-REM-400 EQUAL ZERO)
043098         MOVE 'Y'                    TO WK-N-EDIT-LEAP-SW.
043099*----------------------------------------------------------------*
043100 B650-CALC-ABSOLUTE-DAYS.
043105*    ABSOLUTE DAY NUMBER (DAY 1 = 0001-01-01, A MONDAY) FOR THE
043110*    DATE IN WK-C-EDIT-DATE.  RESULT RETURNED IN WK-N-DIV-QUOT -
043115*    SAME METHOD AS TKTMET A700 - NO VENDOR DATE INTRINSICS ON
043120*    THIS RELEASE OF THE COMPILER.
043125*----------------------------------------------------------------*
043130     PERFORM B630-TEST-LEAP-YEAR.
043135     COMPUTE WK-N-YEARS-BEFORE = WK-N-EDIT-CCYY - 1.
043140     DIVIDE WK-N-YEARS-BEFORE BY 4   GIVING WK-N-DIV-QUOT
043145                                     REMAINDER WK-N-REM-4.
043150     COMPUTE WK-N-LEAP-ADJ = WK-N-DIV-QUOT.
043155     DIVIDE WK-N-YEARS-BEFORE BY 100 GIVING WK-N-DIV-QUOT
043160                                     REMAINDER WK-N-REM-100.
043165     COMPUTE WK-N-LEAP-ADJ = WK-N-LEAP-ADJ - WK-N-DIV-QUOT.
043170     DIVIDE WK-N-YEARS-BEFORE BY 400 GIVING WK-N-DIV-QUOT
043175                                     REMAINDER WK-N-REM-400.
043180     COMPUTE WK-N-LEAP-ADJ = WK-N-LEAP-ADJ + WK-N-DIV-QUOT.
043185     COMPUTE WK-N-DIV-QUOT = (WK-N-YEARS-BEFORE * 365)
043190         + WK-N-LEAP-ADJ
043195         + WK-N-CUM-DAYS-TABLE(WK-N-EDIT-MM) + WK-N-EDIT-DD.
043198     IF  WK-EDIT-YEAR-IS-LEAP AND WK-N-EDIT-MM GREATER THAN 2
043199         ADD 1 TO WK-N-DIV-QUOT.
043200*----------------------------------------------------------------*
043210 B700-DETECT-ESCALATION.
043200*    PER CUSTOMER, TRACKS THE LAST-SEEN PRIORITY RANK (INITIAL
043300*    ZERO) AS THE SORTED TABLE IS SCANNED.  AN ESCALATION EVENT
043400*    FIRES EVERY TIME THE CURRENT RANK EXCEEDS THE BASELINE - SO
043500*    A CUSTOMER'S VERY FIRST TICKET ALWAYS FIRES ONE, AND A DROP
043600*    IN PRIORITY LOWERS THE BASELINE FOR A LATER RE-TRIGGER.
043700*----------------------------------------------------------------*
043750     IF  TKT-TBL-CUSTOMER-ID(WK-N-TBL-IX) NOT EQUAL
043760             WK-C-ESCAL-CUSTOMER
043770         MOVE TKT-TBL-CUSTOMER-ID(WK-N-TBL-IX) TO WK-C-ESCAL-CUSTOMER
043780         MOVE ZERO TO WK-N-ESCAL-LAST-RANK.
043790     IF  TKT-TBL-PRIORITY-RANK(WK-N-TBL-IX)
043800             GREATER THAN WK-N-ESCAL-LAST-RANK
044000         ADD 1 TO TKT-INS-ESCAL-COUNT
044100         MOVE TKT-TBL-CUSTOMER-ID(WK-N-TBL-IX)
044200               TO TKT-INS-ESCAL-CUSTOMER(TKT-INS-ESCAL-COUNT)
044300         MOVE TKT-TBL-TICKET-ID(WK-N-TBL-IX)
044400               TO TKT-INS-ESCAL-TICKET-ID(TKT-INS-ESCAL-COUNT)
044500         MOVE TKT-TBL-PRIORITY(WK-N-TBL-IX)
044600               TO TKT-INS-ESCAL-PRIORITY(TKT-INS-ESCAL-COUNT).
044650     MOVE TKT-TBL-PRIORITY-RANK(WK-N-TBL-IX) TO WK-N-ESCAL-LAST-RANK.
044700*----------------------------------------------------------------*
044800 B900-RANK-TOP-WORDS.
044900*    SELECTS THE TOP 30 COMMON-WORD ENTRIES, DESCENDING COUNT.
045000*----------------------------------------------------------------*
045100     MOVE ZERO TO WK-N-OUT-IX.
045200     PERFORM B920-PICK-ONE-TOP-WORD
045300         VARYING WK-N-OUT-IX FROM 1 BY 1 UNTIL WK-N-OUT-IX
045400         GREATER THAN 30.
045500*----------------------------------------------------------------*
045600 B920-PICK-ONE-TOP-WORD.
045700*----------------------------------------------------------------*
045800     MOVE SPACES TO TKT-INS-TOP-WORD-TEXT(WK-N-OUT-IX).
045900     MOVE ZERO   TO TKT-INS-TOP-WORD-CNT(WK-N-OUT-IX).
046000     MOVE ZERO TO WK-N-WORD-IX.
046100     PERFORM B940-SCAN-FOR-NEXT-TOP-WORD
046200         VARYING WK-N-WORD-IX FROM 1 BY 1
046300         UNTIL WK-N-WORD-IX GREATER THAN TKT-INS-WORD-COUNT.
046400*----------------------------------------------------------------*
046500 B940-SCAN-FOR-NEXT-TOP-WORD.
046600*----------------------------------------------------------------*
046700     IF  TKT-INS-WORD-CNT(WK-N-WORD-IX)
046800             GREATER THAN TKT-INS-TOP-WORD-CNT(WK-N-OUT-IX)
046900       AND TKT-INS-WORD-TEXT(WK-N-WORD-IX) NOT EQUAL
047000             TKT-INS-TOP-WORD-TEXT(1)
047100         PERFORM B945-CLAIM-TOP-WORD-SLOT.
047200*----------------------------------------------------------------*
047300 B945-CLAIM-TOP-WORD-SLOT.
047400*    GUARD AGAINST THE SAME WORD FILLING TWO SLOTS - CHECK EVERY
047500*    SLOT ALREADY CLAIMED IN THIS RANKING PASS.
047600*----------------------------------------------------------------*
047700     MOVE 'N' TO WK-SW-FOUND.
047800     MOVE ZERO TO WK-N-STOP-IX.
047900     PERFORM B947-CHECK-ALREADY-CLAIMED
048000         VARYING WK-N-STOP-IX FROM 1 BY 1
048100         UNTIL WK-N-STOP-IX GREATER THAN WK-N-OUT-IX - 1
048200         OR WK-FOUND.
048300     IF  NOT WK-FOUND
048400         MOVE TKT-INS-WORD-TEXT(WK-N-WORD-IX)
048500                                TO TKT-INS-TOP-WORD-TEXT(WK-N-OUT-IX)
048600         MOVE TKT-INS-WORD-CNT(WK-N-WORD-IX)
048700                                TO TKT-INS-TOP-WORD-CNT(WK-N-OUT-IX).
048800*----------------------------------------------------------------*
048900 B947-CHECK-ALREADY-CLAIMED.
049000*----------------------------------------------------------------*
049100     IF  TKT-INS-TOP-WORD-TEXT(WK-N-STOP-IX)
049200             EQUAL TKT-INS-WORD-TEXT(WK-N-WORD-IX)
049300         MOVE 'Y' TO WK-SW-FOUND.
049400*----------------------------------------------------------------*
049500 B950-RANK-TOP-PAIRS.
049600*    SELECTS THE TOP 10 WORD-PAIR ENTRIES, DESCENDING COUNT.
049700*----------------------------------------------------------------*
049800     MOVE ZERO TO WK-N-OUT-IX.
049900     PERFORM B970-PICK-ONE-TOP-PAIR
050000         VARYING WK-N-OUT-IX FROM 1 BY 1 UNTIL WK-N-OUT-IX
050100         GREATER THAN 10.
050200*----------------------------------------------------------------*
050300 B970-PICK-ONE-TOP-PAIR.
050400*----------------------------------------------------------------*
050500     MOVE SPACES TO TKT-INS-TOP-PAIR-TEXT(WK-N-OUT-IX).
050600     MOVE ZERO   TO TKT-INS-TOP-PAIR-CNT(WK-N-OUT-IX).
050700     MOVE ZERO TO WK-N-PAIR-IX.
050800     PERFORM B980-SCAN-FOR-NEXT-TOP-PAIR
050900         VARYING WK-N-PAIR-IX FROM 1 BY 1
051000         UNTIL WK-N-PAIR-IX GREATER THAN TKT-INS-PAIR-COUNT.
051100*----------------------------------------------------------------*
051200 B980-SCAN-FOR-NEXT-TOP-PAIR.
051300*----------------------------------------------------------------*
051400     IF  TKT-INS-PAIR-CNT(WK-N-PAIR-IX)
051500             GREATER THAN TKT-INS-TOP-PAIR-CNT(WK-N-OUT-IX)
051600         PERFORM B985-CLAIM-TOP-PAIR-SLOT.
051700*----------------------------------------------------------------*
051800 B985-CLAIM-TOP-PAIR-SLOT.
051900*----------------------------------------------------------------*
052000     MOVE 'N' TO WK-SW-FOUND.
052100     MOVE ZERO TO WK-N-STOP-IX.
052200     PERFORM B987-CHECK-PAIR-CLAIMED
052300         VARYING WK-N-STOP-IX FROM 1 BY 1
052400         UNTIL WK-N-STOP-IX GREATER THAN WK-N-OUT-IX - 1
052500         OR WK-FOUND.
052600     IF  NOT WK-FOUND
052700         MOVE TKT-INS-PAIR-TEXT(WK-N-PAIR-IX)
052800                                TO TKT-INS-TOP-PAIR-TEXT(WK-N-OUT-IX)
052900         MOVE TKT-INS-PAIR-CNT(WK-N-PAIR-IX)
053000                                TO TKT-INS-TOP-PAIR-CNT(WK-N-OUT-IX).
053100*----------------------------------------------------------------*
053200 B987-CHECK-PAIR-CLAIMED.
053300*----------------------------------------------------------------*
053400     IF  TKT-INS-TOP-PAIR-TEXT(WK-N-STOP-IX)
053500             EQUAL TKT-INS-PAIR-TEXT(WK-N-PAIR-IX)
053600         MOVE 'Y' TO WK-SW-FOUND.
053700*----------------------------------------------------------------*
053800 C900-LEFT-TRIM-FIELD.
053900*    LEFT-TRIMS WK-TRIM-IN, LEAVES THE TRIMMED LENGTH IN
054000*    WK-N-TRIM-LEN (0 IF THE FIELD WAS ALL SPACES).
054100*----------------------------------------------------------------*
054200     MOVE ZERO TO WK-N-TRIM-IX.
054300     PERFORM C910-TRIM-SCAN-STEP
054400         UNTIL WK-N-TRIM-IX GREATER THAN 79
054500         OR WK-TRIM-IN(WK-N-TRIM-IX + 1:1) NOT EQUAL SPACE.
054600     IF  WK-N-TRIM-IX GREATER THAN 79
054700         MOVE ZERO TO WK-N-TRIM-LEN
054800     ELSE
054900         COMPUTE WK-N-TRIM-LEN = 80 - WK-N-TRIM-IX.
055000*----------------------------------------------------------------*
055100 C910-TRIM-SCAN-STEP.
055200*----------------------------------------------------------------*
055300     ADD 1 TO WK-N-TRIM-IX.
055400*----------------------------------------------------------------*
055500
055600******************************************************************
055700*************** END OF PROGRAM SOURCE -  TKTINS ****************
055800******************************************************************
