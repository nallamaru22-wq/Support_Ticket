000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TKTVAL.
000400 AUTHOR.         R F MASCARDO.
000500 INSTALLATION.   OPERATIONS SYSTEMS DIV.
000600 DATE-WRITTEN.   15 MAR 1989.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE ONE SUPPORT
001100*               TICKET INPUT RECORD - REQUIRED FIELDS, PRIORITY
001200*               AND STATUS CODE VALUES, AND CALENDAR-DATE FORM OF
001300*               CREATED-DATE/RESOLVED-DATE.  ALL FAILED RULES ARE
001400*               COLLECTED, NOT JUST THE FIRST.  ON A VALID RECORD
001500*               THE DERIVED WORK FIELDS (RESOLUTION DAYS, WEEKDAY,
001600*               PRIORITY RANK, OPEN FLAG, SORT KEY) ARE ALSO SET.
001700*
001800*______________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TKT001  15/03/1989 RFM  - INITIAL VERSION.  FOUR RULE GROUPS -
002200*                           REQUIRED FIELDS, PRIORITY CODE, STATUS
002300*                           CODE, CALENDAR-DATE FORM.
002400*----------------------------------------------------------------*
002500* TKT004  02/11/1991 RFM  - REQ 91-206.  RESOLVED-DATE MADE
002600*                           OPTIONAL; NO LONGER FAILS WHEN BLANK.
002700*----------------------------------------------------------------*
002800* TKT009  30/09/1995 SGH  - REQ 95-144.  ADD DERIVED-FIELD SET
002900*                           (RESOLUTION DAYS, WEEKDAY, RANK) ON
003000*                           SUCCESSFUL VALIDATION FOR DOWNSTREAM
003100*                           METRICS/INSIGHTS PHASES.  ABSOLUTE-DAY
003200*                           MATH DONE WITH A CUMULATIVE-DAYS TABLE,
003300*                           NO VENDOR DATE INTRINSICS AVAILABLE ON
003400*                           THIS RELEASE OF THE COMPILER.
003500*----------------------------------------------------------------*
003600* TKT013  19/02/1998 DJP  - Y2K REMEDIATION.  DATE EDIT REWRITTEN
003700*                           TO CARRY A FULL 4-DIGIT CCYY THROUGHOUT;
003800*                           NO MORE 2-DIGIT WINDOWING.
003900*----------------------------------------------------------------*
004000* TKT018  11/08/1999 DJP  - Y2K FOLLOW-UP.  LEAP-YEAR TEST FOR
004100*                           FEBRUARY NOW USES CCYY, NOT YY.
004200*----------------------------------------------------------------*
004300* TKT027  14/05/2022 MKN  - REQ 2022-061.  CASE-SENSITIVE MATCH ON
004400*                           PRIORITY/STATUS TIGHTENED TO EXACT SPEC
004500*                           WORDING ("IN PROGRESS" HAS ONE BLANK).
004600*----------------------------------------------------------------*
004700* TKT031  08/07/2023 MKN  - REQ 2023-014.  LEFT-TRIM EVERY FIELD
004800*                           BEFORE ANY RULE IS APPLIED, PER AUDIT
004900*                           FINDING ON LEADING-BLANK INPUT.
005000*----------------------------------------------------------------*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005900                     ON  STATUS IS U0-ON
006000                     OFF STATUS IS U0-OFF.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*                        NO FILES OPENED BY THIS ROUTINE.
006500 EJECT
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000*
007100*************************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                          PIC X(24)  VALUE
007500     "** PROGRAM TKTVAL    **".
007600*
007700* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 01  WK-TRIM-AREA.
008200     05  WK-TRIM-IN                  PIC X(80).
008300     05  WK-TRIM-OUT                 PIC X(80).
008400     05  WK-N-TRIM-IX                PIC 9(03) COMP.
008500     05  WK-N-TRIM-LEN                PIC 9(03) COMP.
008600*
008700 01  WK-DATE-EDIT-AREA.
008800     05  WK-C-EDIT-DATE               PIC X(10).
008900     05  WK-C-EDIT-DATE-R REDEFINES WK-C-EDIT-DATE.
009000         10  WK-N-EDIT-CCYY               PIC 9(04).
009100         10  FILLER                       PIC X(01).
009200         10  WK-N-EDIT-MM                 PIC 9(02).
009300         10  FILLER                       PIC X(01).
009400         10  WK-N-EDIT-DD                 PIC 9(02).
009500     05  WK-N-EDIT-DAYS-IN-MONTH      PIC 9(02)  COMP.
009600     05  WK-N-EDIT-VALID-SW           PIC X(01)  VALUE 'Y'.
009700         88  WK-EDIT-DATE-VALID           VALUE 'Y'.
009800         88  WK-EDIT-DATE-INVALID         VALUE 'N'.
009900     05  WK-N-EDIT-LEAP-SW            PIC X(01)  VALUE 'N'.
010000         88  WK-EDIT-YEAR-IS-LEAP         VALUE 'Y'.
010100*
010200 01  WK-DAYS-TABLE-AREA.
010300     05  WK-N-DAYS-TABLE PIC 9(02) COMP OCCURS 12 TIMES
010400         VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.
010500     05  WK-N-CUM-DAYS-TABLE PIC 9(03) COMP OCCURS 12 TIMES
010600         VALUES ARE 0 31 59 90 120 151 181 212 243 273 304 334.
010700*
010800 01  WK-ABS-DAY-AREA.
010900     05  WK-N-YEARS-BEFORE            PIC 9(04)  COMP.
011000     05  WK-N-LEAP-ADJ                PIC 9(04)  COMP.
011100     05  WK-N-DIV-QUOT                PIC 9(07)  COMP.
011200     05  WK-N-REM-4                   PIC 9(04)  COMP.
011300     05  WK-N-REM-100                 PIC 9(04)  COMP.
011400     05  WK-N-REM-400                 PIC 9(04)  COMP.
011500     05  WK-N-CREATED-ABS-DAYS        PIC 9(07)  COMP.
011600     05  WK-N-RESOLVED-ABS-DAYS       PIC 9(07)  COMP.
011700     05  WK-N-WEEKDAY-WORK            PIC 9(07)  COMP.
011800     05  WK-N-WEEKDAY-REM             PIC 9(01)  COMP.
011900*
012000 01  WK-FIELD-SWITCHES.
012100     05  WK-N-ERR-IX                  PIC 9(02)  COMP.
012200*
012300 EJECT
012400*****************
012500 LINKAGE SECTION.
012600*****************
012700 01  LK-TICKET-RECORD.
012710*                        INPUT TICKET FIELDS, PASSED BY TKTDRVR
012720*                        ONE AT A TIME - SAME LAYOUT AS THE
012730*                        TKT-INPUT-RECORD 01-LEVEL IN TKTVTBL, BUT
012740*                        DECLARED HERE SEPARATELY SINCE TKTVTBL
012750*                        ALSO CARRIES THE TKT-TABLE 01-LEVEL THAT
012760*                        THIS CALL HAS NO USE FOR.
012770     05  LK-IN-TICKET-ID              PIC X(10).
012780     05  LK-IN-CUSTOMER-ID            PIC X(10).
012790     05  LK-IN-SUBJECT                PIC X(40).
012800     05  LK-IN-DESCRIPTION            PIC X(80).
012810     05  LK-IN-PRIORITY               PIC X(12).
012820     05  LK-IN-STATUS                 PIC X(12).
012830     05  LK-IN-CREATED-DATE           PIC X(10).
012840     05  LK-IN-RESOLVED-DATE          PIC X(10).
012850     05  LK-IN-ASSIGNED-TO            PIC X(15).
012860     05  FILLER                       PIC X(01)  VALUE SPACES.
012900*
013050*                        NO 01 WRAPPER HERE - TKTPARM CARRIES ITS
013060*                        OWN 01-LEVEL (WK-C-TKTP-RECORD), SAME AS
013070*                        THE FILE-SECTION COPIES DO UP IN VTE3.
013100     COPY TKTPARM.
013200*
013300 01  LK-TABLE-ENTRY.
013400     05  LK-TBL-ROW-NUMBER            PIC 9(05)  COMP.
013500     05  LK-TBL-TICKET-ID             PIC X(10).
013600     05  LK-TBL-CUSTOMER-ID           PIC X(10).
013700     05  LK-TBL-SUBJECT               PIC X(40).
013800     05  LK-TBL-DESCRIPTION           PIC X(80).
013900     05  LK-TBL-PRIORITY              PIC X(12).
014000     05  LK-TBL-STATUS                PIC X(12).
014100     05  LK-TBL-CREATED-DATE          PIC X(10).
014200     05  LK-TBL-CREATED-NUM REDEFINES LK-TBL-CREATED-DATE.
014300         10  LK-TBL-CR-CCYY               PIC 9(04).
014400         10  FILLER                       PIC X(01).
014500         10  LK-TBL-CR-MM                 PIC 9(02).
014600         10  FILLER                       PIC X(01).
014700         10  LK-TBL-CR-DD                 PIC 9(02).
014800     05  LK-TBL-RESOLVED-DATE         PIC X(10).
014900     05  LK-TBL-RESOLVED-NUM REDEFINES LK-TBL-RESOLVED-DATE.
015000         10  LK-TBL-RS-CCYY               PIC 9(04).
015100         10  FILLER                       PIC X(01).
015200         10  LK-TBL-RS-MM                 PIC 9(02).
015300         10  FILLER                       PIC X(01).
015400         10  LK-TBL-RS-DD                 PIC 9(02).
015500     05  LK-TBL-ASSIGNED-TO           PIC X(15).
015600     05  LK-TBL-HAS-RESOLUTION        PIC X(01).
015700     05  LK-TBL-RESOLUTION-DAYS       PIC S9(05) COMP.
015800     05  LK-TBL-WEEKDAY               PIC 9(01)  COMP.
015900     05  LK-TBL-PRIORITY-RANK         PIC 9(01)  COMP.
016000     05  LK-TBL-OPEN-FLAG             PIC X(01).
016100     05  LK-TBL-SORT-KEY.
016200         10  LK-TBL-SK-CUSTOMER           PIC X(10).
016300         10  LK-TBL-SK-CREATED            PIC X(10).
016400     05  FILLER                       PIC X(06)  VALUE SPACES.
016500 EJECT
016600********************************************************
016700 PROCEDURE DIVISION USING LK-TICKET-RECORD
016800                          WK-C-TKTP-RECORD
016900                          LK-TABLE-ENTRY.
017000********************************************************
017100 MAIN-MODULE.
017200     PERFORM A000-VALIDATE-TICKET
017300        THRU A099-VALIDATE-TICKET-EX.
017400     GOBACK.
017500*
017600*----------------------------------------------------------------*
017700 A000-VALIDATE-TICKET.
017800*----------------------------------------------------------------*
017900     MOVE ZERO                       TO WK-N-TKTP-ERROR-COUNT.
018000     MOVE '00'                       TO WK-C-TKTP-RETURN-CD.
018100     PERFORM A010-TRIM-ALL-FIELDS.
018200     PERFORM A100-CHECK-REQUIRED-FIELDS.
018300     PERFORM A200-CHECK-PRIORITY-CODE.
018400     PERFORM A300-CHECK-STATUS-CODE.
018500     PERFORM A400-CHECK-CREATED-DATE.
018600     PERFORM A500-CHECK-RESOLVED-DATE.
018700     IF  WK-N-TKTP-ERROR-COUNT GREATER THAN ZERO
018800         MOVE '99'                   TO WK-C-TKTP-RETURN-CD
018900     ELSE
019000         PERFORM A600-SET-DERIVED-FIELDS.
019100*
019200 A099-VALIDATE-TICKET-EX.
019300     EXIT.
019400*----------------------------------------------------------------*
019500 A010-TRIM-ALL-FIELDS.
019600*----------------------------------------------------------------*
019700     MOVE LK-IN-TICKET-ID            TO WK-TRIM-IN.
019800     PERFORM A900-LEFT-TRIM-FIELD.
019900     MOVE WK-TRIM-OUT(1:10)          TO LK-IN-TICKET-ID.
020000     MOVE LK-IN-CUSTOMER-ID          TO WK-TRIM-IN.
020100     PERFORM A900-LEFT-TRIM-FIELD.
020200     MOVE WK-TRIM-OUT(1:10)          TO LK-IN-CUSTOMER-ID.
020300     MOVE LK-IN-SUBJECT               TO WK-TRIM-IN.
020400     PERFORM A900-LEFT-TRIM-FIELD.
020500     MOVE WK-TRIM-OUT(1:40)          TO LK-IN-SUBJECT.
020600     MOVE LK-IN-DESCRIPTION           TO WK-TRIM-IN.
020700     PERFORM A900-LEFT-TRIM-FIELD.
020800     MOVE WK-TRIM-OUT(1:80)          TO LK-IN-DESCRIPTION.
020900     MOVE LK-IN-PRIORITY              TO WK-TRIM-IN.
021000     PERFORM A900-LEFT-TRIM-FIELD.
021100     MOVE WK-TRIM-OUT(1:12)          TO LK-IN-PRIORITY.
021200     MOVE LK-IN-STATUS                TO WK-TRIM-IN.
021300     PERFORM A900-LEFT-TRIM-FIELD.
021400     MOVE WK-TRIM-OUT(1:12)          TO LK-IN-STATUS.
021500     MOVE LK-IN-CREATED-DATE          TO WK-TRIM-IN.
021600     PERFORM A900-LEFT-TRIM-FIELD.
021700     MOVE WK-TRIM-OUT(1:10)          TO LK-IN-CREATED-DATE.
021800     MOVE LK-IN-RESOLVED-DATE         TO WK-TRIM-IN.
021900     PERFORM A900-LEFT-TRIM-FIELD.
022000     MOVE WK-TRIM-OUT(1:10)          TO LK-IN-RESOLVED-DATE.
022100     MOVE LK-IN-ASSIGNED-TO           TO WK-TRIM-IN.
022200     PERFORM A900-LEFT-TRIM-FIELD.
022300     MOVE WK-TRIM-OUT(1:15)          TO LK-IN-ASSIGNED-TO.
022400*----------------------------------------------------------------*
022500 A100-CHECK-REQUIRED-FIELDS.
022600*----------------------------------------------------------------*
022700     IF  LK-IN-TICKET-ID EQUAL SPACES
022800         ADD 1 TO WK-N-TKTP-ERROR-COUNT
022900         MOVE 'missing field: ticket_id'    TO WK-C-TKTP-ERROR-TEXT
023000                                                (WK-N-TKTP-ERROR-COUNT).
023100     IF  LK-IN-CUSTOMER-ID EQUAL SPACES
023200         ADD 1 TO WK-N-TKTP-ERROR-COUNT
023300         MOVE 'missing field: customer_id'  TO WK-C-TKTP-ERROR-TEXT
023400                                                (WK-N-TKTP-ERROR-COUNT).
023500     IF  LK-IN-SUBJECT EQUAL SPACES
023600         ADD 1 TO WK-N-TKTP-ERROR-COUNT
023700         MOVE 'missing field: subject'      TO WK-C-TKTP-ERROR-TEXT
023800                                                (WK-N-TKTP-ERROR-COUNT).
023900     IF  LK-IN-DESCRIPTION EQUAL SPACES
024000         ADD 1 TO WK-N-TKTP-ERROR-COUNT
024100         MOVE 'missing field: description'  TO WK-C-TKTP-ERROR-TEXT
024200                                                (WK-N-TKTP-ERROR-COUNT).
024300     IF  LK-IN-PRIORITY EQUAL SPACES
024400         ADD 1 TO WK-N-TKTP-ERROR-COUNT
024500         MOVE 'missing field: priority'     TO WK-C-TKTP-ERROR-TEXT
024600                                                (WK-N-TKTP-ERROR-COUNT).
024700     IF  LK-IN-STATUS EQUAL SPACES
024800         ADD 1 TO WK-N-TKTP-ERROR-COUNT
024900         MOVE 'missing field: status'       TO WK-C-TKTP-ERROR-TEXT
025000                                                (WK-N-TKTP-ERROR-COUNT).
025100     IF  LK-IN-CREATED-DATE EQUAL SPACES
025200         ADD 1 TO WK-N-TKTP-ERROR-COUNT
025300         MOVE 'missing field: created_date' TO WK-C-TKTP-ERROR-TEXT
025400                                                (WK-N-TKTP-ERROR-COUNT).
025500     IF  LK-IN-ASSIGNED-TO EQUAL SPACES
025600         ADD 1 TO WK-N-TKTP-ERROR-COUNT
025700         MOVE 'missing field: assigned_to'  TO WK-C-TKTP-ERROR-TEXT
025800                                                (WK-N-TKTP-ERROR-COUNT).
025900*----------------------------------------------------------------*
026000 A200-CHECK-PRIORITY-CODE.
026100*----------------------------------------------------------------*
026200     IF  LK-IN-PRIORITY EQUAL SPACES
026300         GO TO A299-CHECK-PRIORITY-CODE-EX.
026400     IF  LK-IN-PRIORITY EQUAL 'Low         ' OR
026500         LK-IN-PRIORITY EQUAL 'Medium      ' OR
026600         LK-IN-PRIORITY EQUAL 'High        ' OR
026700         LK-IN-PRIORITY EQUAL 'Critical    '
026800         NEXT SENTENCE
026900     ELSE
027000         ADD 1 TO WK-N-TKTP-ERROR-COUNT
027100         MOVE SPACES TO WK-C-TKTP-ERROR-TEXT(WK-N-TKTP-ERROR-COUNT)
027200         STRING 'invalid priority: ' DELIMITED BY SIZE
027300                LK-IN-PRIORITY        DELIMITED BY SIZE
027400             INTO WK-C-TKTP-ERROR-TEXT(WK-N-TKTP-ERROR-COUNT).
027500 A299-CHECK-PRIORITY-CODE-EX.
027600     EXIT.
027700*----------------------------------------------------------------*
027800 A300-CHECK-STATUS-CODE.
027900*----------------------------------------------------------------*
028000     IF  LK-IN-STATUS EQUAL SPACES
028100         GO TO A399-CHECK-STATUS-CODE-EX.
028200     IF  LK-IN-STATUS EQUAL 'Open        ' OR
028300         LK-IN-STATUS EQUAL 'In Progress ' OR
028400         LK-IN-STATUS EQUAL 'Resolved    ' OR
028500         LK-IN-STATUS EQUAL 'Closed      '
028600         NEXT SENTENCE
028700     ELSE
028800         ADD 1 TO WK-N-TKTP-ERROR-COUNT
028900         MOVE SPACES TO WK-C-TKTP-ERROR-TEXT(WK-N-TKTP-ERROR-COUNT)
029000         STRING 'invalid status: ' DELIMITED BY SIZE
029100                LK-IN-STATUS         DELIMITED BY SIZE
029200             INTO WK-C-TKTP-ERROR-TEXT(WK-N-TKTP-ERROR-COUNT).
029300 A399-CHECK-STATUS-CODE-EX.
029400     EXIT.
029500*----------------------------------------------------------------*
029600 A400-CHECK-CREATED-DATE.
029700*----------------------------------------------------------------*
029800     IF  LK-IN-CREATED-DATE EQUAL SPACES
029900         GO TO A499-CHECK-CREATED-DATE-EX.
030000     MOVE LK-IN-CREATED-DATE         TO WK-C-EDIT-DATE.
030100     PERFORM A650-EDIT-DATE-VALUE.
030200     IF  WK-EDIT-DATE-INVALID
030300         ADD 1 TO WK-N-TKTP-ERROR-COUNT
030400         MOVE SPACES TO WK-C-TKTP-ERROR-TEXT(WK-N-TKTP-ERROR-COUNT)
030500         STRING 'invalid created_date: ' DELIMITED BY SIZE
030600                LK-IN-CREATED-DATE    DELIMITED BY SIZE
030700             INTO WK-C-TKTP-ERROR-TEXT(WK-N-TKTP-ERROR-COUNT).
030800 A499-CHECK-CREATED-DATE-EX.
030900     EXIT.
031000*----------------------------------------------------------------*
031100 A500-CHECK-RESOLVED-DATE.
031200*----------------------------------------------------------------*
031300     IF  LK-IN-RESOLVED-DATE EQUAL SPACES
031400         GO TO A599-CHECK-RESOLVED-DATE-EX.
031500     MOVE LK-IN-RESOLVED-DATE        TO WK-C-EDIT-DATE.
031600     PERFORM A650-EDIT-DATE-VALUE.
031700     IF  WK-EDIT-DATE-INVALID
031800         ADD 1 TO WK-N-TKTP-ERROR-COUNT
031900         MOVE SPACES TO WK-C-TKTP-ERROR-TEXT(WK-N-TKTP-ERROR-COUNT)
032000         STRING 'invalid resolved_date: ' DELIMITED BY SIZE
032100                LK-IN-RESOLVED-DATE   DELIMITED BY SIZE
032200             INTO WK-C-TKTP-ERROR-TEXT(WK-N-TKTP-ERROR-COUNT).
032300 A599-CHECK-RESOLVED-DATE-EX.
032400     EXIT.
032500*----------------------------------------------------------------*
032600 A600-SET-DERIVED-FIELDS.
032700*    MOVES THE TRIMMED TICKET INTO THE TABLE ENTRY AND COMPUTES
032800*    RESOLUTION-DAYS / WEEKDAY / PRIORITY-RANK / OPEN-FLAG.
032900*----------------------------------------------------------------*
033000     MOVE LK-IN-TICKET-ID             TO LK-TBL-TICKET-ID.
033100     MOVE LK-IN-CUSTOMER-ID           TO LK-TBL-CUSTOMER-ID.
033200     MOVE LK-IN-SUBJECT               TO LK-TBL-SUBJECT.
033300     MOVE LK-IN-DESCRIPTION           TO LK-TBL-DESCRIPTION.
033400     MOVE LK-IN-PRIORITY              TO LK-TBL-PRIORITY.
033500     MOVE LK-IN-STATUS                TO LK-TBL-STATUS.
033600     MOVE LK-IN-CREATED-DATE          TO LK-TBL-CREATED-DATE.
033700     MOVE LK-IN-RESOLVED-DATE         TO LK-TBL-RESOLVED-DATE.
033800     MOVE LK-IN-ASSIGNED-TO           TO LK-TBL-ASSIGNED-TO.
033900     MOVE WK-C-TKTP-ROW-NUMBER        TO LK-TBL-ROW-NUMBER.
034000     MOVE LK-IN-CUSTOMER-ID           TO LK-TBL-SK-CUSTOMER.
034100     MOVE LK-IN-CREATED-DATE          TO LK-TBL-SK-CREATED.
034200     MOVE 'N'                         TO LK-TBL-HAS-RESOLUTION.
034300     MOVE ZERO                        TO LK-TBL-RESOLUTION-DAYS.
034400     IF  LK-IN-RESOLVED-DATE NOT EQUAL SPACES
034500         MOVE 'Y'                     TO LK-TBL-HAS-RESOLUTION
034600         MOVE LK-TBL-CREATED-DATE      TO WK-C-EDIT-DATE
034700         PERFORM A700-CALC-ABSOLUTE-DAYS
034800         MOVE WK-N-DIV-QUOT            TO WK-N-CREATED-ABS-DAYS
034900         MOVE LK-TBL-RESOLVED-DATE     TO WK-C-EDIT-DATE
035000         PERFORM A700-CALC-ABSOLUTE-DAYS
035100         MOVE WK-N-DIV-QUOT            TO WK-N-RESOLVED-ABS-DAYS
035200         COMPUTE LK-TBL-RESOLUTION-DAYS =
035300             WK-N-RESOLVED-ABS-DAYS - WK-N-CREATED-ABS-DAYS.
035400     EVALUATE LK-IN-PRIORITY
035500         WHEN 'Low         '   MOVE 1 TO LK-TBL-PRIORITY-RANK
035600         WHEN 'Medium      '   MOVE 2 TO LK-TBL-PRIORITY-RANK
035700         WHEN 'High        '   MOVE 3 TO LK-TBL-PRIORITY-RANK
035800         WHEN 'Critical    '   MOVE 4 TO LK-TBL-PRIORITY-RANK
035900     END-EVALUATE.
036000     IF  LK-IN-STATUS EQUAL 'Resolved    ' OR
036100         LK-IN-STATUS EQUAL 'Closed      '
036200         MOVE 'N'                     TO LK-TBL-OPEN-FLAG
036300     ELSE
036400         MOVE 'Y'                     TO LK-TBL-OPEN-FLAG.
036500     MOVE LK-TBL-CREATED-DATE          TO WK-C-EDIT-DATE.
036600     PERFORM A700-CALC-ABSOLUTE-DAYS.
036700     COMPUTE WK-N-WEEKDAY-WORK = WK-N-DIV-QUOT - 1.
036800     DIVIDE WK-N-WEEKDAY-WORK BY 7
036900         GIVING WK-N-DIV-QUOT REMAINDER WK-N-WEEKDAY-REM.
037000     COMPUTE LK-TBL-WEEKDAY = WK-N-WEEKDAY-REM + 1.
037100*----------------------------------------------------------------*
037200 A650-EDIT-DATE-VALUE.
037300*    VALIDATES WK-C-EDIT-DATE AS A REAL CCYY-MM-DD CALENDAR DATE.
037400*----------------------------------------------------------------*
037500     SET WK-EDIT-DATE-VALID          TO TRUE.
037600     IF  WK-C-EDIT-DATE(5:1) NOT EQUAL '-' OR
037700         WK-C-EDIT-DATE(8:1) NOT EQUAL '-'
037800         SET WK-EDIT-DATE-INVALID    TO TRUE
037900         GO TO A699-EDIT-DATE-VALUE-EX.
038000     IF  WK-N-EDIT-MM LESS THAN 1 OR WK-N-EDIT-MM GREATER THAN 12
038100         SET WK-EDIT-DATE-INVALID    TO TRUE
038200         GO TO A699-EDIT-DATE-VALUE-EX.
038300     PERFORM A680-TEST-LEAP-YEAR.
038400     MOVE WK-N-DAYS-TABLE(WK-N-EDIT-MM) TO WK-N-EDIT-DAYS-IN-MONTH.
038500     IF  WK-N-EDIT-MM EQUAL 2 AND WK-EDIT-YEAR-IS-LEAP
038600         MOVE 29                    TO WK-N-EDIT-DAYS-IN-MONTH.
038700     IF  WK-N-EDIT-DD LESS THAN 1 OR
038800         WK-N-EDIT-DD GREATER THAN WK-N-EDIT-DAYS-IN-MONTH
038900         SET WK-EDIT-DATE-INVALID    TO TRUE.
039000 A699-EDIT-DATE-VALUE-EX.
039100     EXIT.
039200*----------------------------------------------------------------*
039300 A680-TEST-LEAP-YEAR.
039400*    SETS WK-EDIT-YEAR-IS-LEAP FOR THE CCYY IN WK-C-EDIT-DATE.
039500*----------------------------------------------------------------*
039600     MOVE 'N'                        TO WK-N-EDIT-LEAP-SW.
039700     DIVIDE WK-N-EDIT-CCYY BY 4   GIVING WK-N-DIV-QUOT
039800                                  REMAINDER WK-N-REM-4.
039900     DIVIDE WK-N-EDIT-CCYY BY 100 GIVING WK-N-DIV-QUOT
040000                                  REMAINDER WK-N-REM-100.
040100     DIVIDE WK-N-EDIT-CCYY BY 400 GIVING WK-N-DIV-QUOT
040200                                  REMAINDER WK-N-REM-400.
040300     IF  WK-N-REM-4 EQUAL ZERO AND
040400        (WK-N-REM-100 NOT EQUAL ZERO OR WK-N-REM-400 EQUAL ZERO)
040500         MOVE 'Y'                    TO WK-N-EDIT-LEAP-SW.
040600*----------------------------------------------------------------*
040700 A700-CALC-ABSOLUTE-DAYS.
040800*    ABSOLUTE DAY NUMBER (DAY 1 = 0001-01-01, A MONDAY) FOR THE
040900*    DATE IN WK-C-EDIT-DATE.  RESULT RETURNED IN WK-N-DIV-QUOT SO
041000*    CALLERS CAN MOVE IT STRAIGHT TO WHICHEVER FIELD THEY NEED -
041100*    NO VENDOR DATE INTRINSICS ON THIS RELEASE OF THE COMPILER.
041200*----------------------------------------------------------------*
041300     PERFORM A680-TEST-LEAP-YEAR.
041400     COMPUTE WK-N-YEARS-BEFORE = WK-N-EDIT-CCYY - 1.
041500     DIVIDE WK-N-YEARS-BEFORE BY 4   GIVING WK-N-DIV-QUOT
041600                                     REMAINDER WK-N-REM-4.
041700     COMPUTE WK-N-LEAP-ADJ = WK-N-DIV-QUOT.
041800     DIVIDE WK-N-YEARS-BEFORE BY 100 GIVING WK-N-DIV-QUOT
041900                                     REMAINDER WK-N-REM-100.
042000     COMPUTE WK-N-LEAP-ADJ = WK-N-LEAP-ADJ - WK-N-DIV-QUOT.
042100     DIVIDE WK-N-YEARS-BEFORE BY 400 GIVING WK-N-DIV-QUOT
042200                                     REMAINDER WK-N-REM-400.
042300     COMPUTE WK-N-LEAP-ADJ = WK-N-LEAP-ADJ + WK-N-DIV-QUOT.
042400     COMPUTE WK-N-DIV-QUOT = (WK-N-YEARS-BEFORE * 365)
042500         + WK-N-LEAP-ADJ
042600         + WK-N-CUM-DAYS-TABLE(WK-N-EDIT-MM) + WK-N-EDIT-DD.
042700     IF  WK-EDIT-YEAR-IS-LEAP AND WK-N-EDIT-MM GREATER THAN 2
042800         ADD 1 TO WK-N-DIV-QUOT.
042900*----------------------------------------------------------------*
043000 A900-LEFT-TRIM-FIELD.
043100*    STRIPS LEADING SPACES FROM WK-TRIM-IN INTO WK-TRIM-OUT;
043200*    TRAILING SPACES NEED NO ACTION, MOVE PADS THEM AUTOMATICALLY.
043300*----------------------------------------------------------------*
043400     MOVE SPACES                     TO WK-TRIM-OUT.
043500     MOVE ZERO                       TO WK-N-TRIM-IX.
043600     PERFORM A910-TRIM-SCAN-STEP UNTIL WK-N-TRIM-IX GREATER THAN 80
043700         OR WK-TRIM-IN(WK-N-TRIM-IX + 1:1) NOT EQUAL SPACE.
043800     IF  WK-N-TRIM-IX LESS THAN 80
043900         COMPUTE WK-N-TRIM-LEN = 80 - WK-N-TRIM-IX
044000         MOVE WK-TRIM-IN(WK-N-TRIM-IX + 1:WK-N-TRIM-LEN)
044100                                      TO WK-TRIM-OUT(1:WK-N-TRIM-LEN).
044200*----------------------------------------------------------------*
044300 A910-TRIM-SCAN-STEP.
044400     ADD 1 TO WK-N-TRIM-IX.
044500*----------------------------------------------------------------*
044600
044700******************************************************************
044700*************** END OF PROGRAM SOURCE -  TKTVAL ****************
044800******************************************************************
