000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TKTMET.
000400 AUTHOR.         R F MASCARDO.
000500 INSTALLATION.   OPERATIONS SYSTEMS DIV.
000600 DATE-WRITTEN.   22 MAR 1989.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE BASIC
001100*               METRICS GROUP OVER THE IN-MEMORY VALID-TICKET
001200*               TABLE - RESOLUTION-DAYS AVERAGES BY PRIORITY AND
001300*               BY AGENT, THE STATUS X PRIORITY MATRIX, OPEN-
001400*               TICKET AGING (> 7 DAYS), RESOLVED COUNTS AND TOP
001500*               PERFORMERS PER AGENT, AND MONTHLY CREATED-VOLUME
001600*               TREND.  CALLED ONCE BY TKTDRVR AFTER THE TICKET
001700*               TABLE IS COMPLETE.
001800*
001900*______________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* TKT002  22/03/1989 RFM  - INITIAL VERSION.  TOTALS, OPEN COUNT,
002300*                           STATUS X PRIORITY MATRIX.
002400*----------------------------------------------------------------*
002500* TKT006  14/06/1992 RFM  - REQ 92-077.  ADD PER-PRIORITY AND
002600*                           PER-AGENT RESOLUTION AVERAGES.
002700*----------------------------------------------------------------*
002800* TKT010  05/02/1996 SGH  - REQ 96-019.  ADD TOP-3 AGENT RANKING
002900*                           AND MONTHLY CREATED-VOLUME TREND.
003000*----------------------------------------------------------------*
003100* TKT013  19/02/1998 DJP  - Y2K REMEDIATION.  ABSOLUTE-DAY MATH
003200*                           REWRITTEN ON A FULL 4-DIGIT CCYY.
003300*----------------------------------------------------------------*
003400* TKT021  09/10/2001 DJP  - REQ 2001-133.  AGING THRESHOLD FOR
003500*                           TICKETS-OPEN-OVER-7-DAYS IS NOW
003600*                           STRICTLY-GREATER-THAN, NOT >=.
003700*----------------------------------------------------------------*
003800* TKT027  14/05/2022 MKN  - REQ 2022-061.  AVERAGES ROUNDED HALF
003900*                           UP TO 2 DECIMALS (WAS TRUNCATED).
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004900                     ON  STATUS IS U0-ON
005000                     OFF STATUS IS U0-OFF.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*                        NO FILES OPENED BY THIS ROUTINE.
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000*
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)  VALUE
006500     "** PROGRAM TKTMET    **".
006600*
006700 01  WK-DATE-EDIT-AREA.
006800     05  WK-C-EDIT-DATE               PIC X(10).
006900     05  WK-C-EDIT-DATE-R REDEFINES WK-C-EDIT-DATE.
007000         10  WK-N-EDIT-CCYY               PIC 9(04).
007100         10  FILLER                       PIC X(01).
007200         10  WK-N-EDIT-MM                 PIC 9(02).
007300         10  FILLER                       PIC X(01).
007400         10  WK-N-EDIT-DD                 PIC 9(02).
007500     05  WK-N-EDIT-LEAP-SW            PIC X(01)  VALUE 'N'.
007600         88  WK-EDIT-YEAR-IS-LEAP         VALUE 'Y'.
007700*
007800 01  WK-DAYS-TABLE-AREA.
007900     05  WK-N-CUM-DAYS-TABLE PIC 9(03) COMP OCCURS 12 TIMES
008000         VALUES ARE 0 31 59 90 120 151 181 212 243 273 304 334.
008100*
008200 01  WK-ABS-DAY-AREA.
008300     05  WK-N-YEARS-BEFORE            PIC 9(04)  COMP.
008400     05  WK-N-LEAP-ADJ                PIC 9(04)  COMP.
008500     05  WK-N-DIV-QUOT                PIC 9(07)  COMP.
008600     05  WK-N-REM-4                   PIC 9(04)  COMP.
008700     05  WK-N-REM-100                 PIC 9(04)  COMP.
008800     05  WK-N-REM-400                 PIC 9(04)  COMP.
008900     05  WK-N-TODAY-ABS-DAYS          PIC 9(07)  COMP.
009000     05  WK-N-CREATED-ABS-DAYS        PIC 9(07)  COMP.
009100     05  WK-N-AGE-DAYS                PIC S9(07) COMP.
009200*
009300 01  WK-SCAN-AREA.
009400     05  WK-N-TBL-IX                  PIC 9(04)  COMP.
009500     05  WK-N-STAT-IX                 PIC 9(01)  COMP.
009600     05  WK-N-PRI-IX                  PIC 9(01)  COMP.
009700     05  WK-N-AGT-IX                  PIC 9(03)  COMP.
009800     05  WK-N-MON-IX                  PIC 9(03)  COMP.
009900     05  WK-SW-AGENT-FOUND            PIC X(01)  VALUE 'N'.
010000         88  WK-AGENT-FOUND               VALUE 'Y'.
010100     05  WK-SW-MONTH-FOUND            PIC X(01)  VALUE 'N'.
010200         88  WK-MONTH-FOUND               VALUE 'Y'.
010300     05  WK-N-TOP-IX                  PIC 9(01)  COMP.
010400     05  WK-N-TOP-SWAP-IX             PIC 9(01)  COMP.
010500*
010600 EJECT
010700*****************
010800 LINKAGE SECTION.
010900*****************
011000 01  LK-COMMON.
011100     COPY TKTCOMN.
011200*
011250*                        NO 01 WRAPPER ON THE NEXT TWO - TKTVTBL
011260*                        AND TKTMTAB EACH CARRY THEIR OWN 01-LEVEL
011270*                        NAMES (TKT-TABLE, TKT-METRICS-AREA).
011300     COPY TKTVTBL.
011500*
011700     COPY TKTMTAB.
011800 EJECT
011900********************************************************
012000 PROCEDURE DIVISION USING LK-COMMON
012100                          TKT-TABLE
012200                          TKT-METRICS-AREA.
012300********************************************************
012400 MAIN-MODULE.
012500     PERFORM A000-COMPUTE-METRICS
012600        THRU A099-COMPUTE-METRICS-EX.
012700     GOBACK.
012800*
012900*----------------------------------------------------------------*
013000 A000-COMPUTE-METRICS.
013100*----------------------------------------------------------------*
013150     MOVE WK-C-TODAY-CCYY              TO WK-N-EDIT-CCYY.
013160     MOVE WK-C-TODAY-MM                TO WK-N-EDIT-MM.
013170     MOVE WK-C-TODAY-DD                TO WK-N-EDIT-DD.
013180     MOVE '-'                          TO WK-C-EDIT-DATE(5:1).
013190     MOVE '-'                          TO WK-C-EDIT-DATE(8:1).
013300     PERFORM A700-CALC-ABSOLUTE-DAYS.
013400     MOVE WK-N-DIV-QUOT                TO WK-N-TODAY-ABS-DAYS.
013500     MOVE TKT-TBL-COUNT                TO TKT-MET-TOTAL-TICKETS.
013600     MOVE SPACES TO TKT-MET-PRI-NAME(1) TKT-MET-PRI-NAME(2)
013700                    TKT-MET-PRI-NAME(3) TKT-MET-PRI-NAME(4).
013800     MOVE 'LOW     '                   TO TKT-MET-PRI-NAME(1).
013900     MOVE 'MEDIUM  '                   TO TKT-MET-PRI-NAME(2).
014000     MOVE 'HIGH    '                   TO TKT-MET-PRI-NAME(3).
014100     MOVE 'CRITICAL'                   TO TKT-MET-PRI-NAME(4).
014200     MOVE ZERO TO WK-N-TBL-IX.
014300     PERFORM A100-SCAN-ONE-TICKET
014400         VARYING WK-N-TBL-IX FROM 1 BY 1
014500         UNTIL WK-N-TBL-IX GREATER THAN TKT-TBL-COUNT.
014600     PERFORM A700-COMPUTE-PRIORITY-AVERAGES
014700         VARYING WK-N-PRI-IX FROM 1 BY 1 UNTIL WK-N-PRI-IX GREATER
014800         THAN 4.
014900     MOVE ZERO TO WK-N-AGT-IX.
015000     PERFORM A750-COMPUTE-AGENT-AVERAGE
015100         VARYING WK-N-AGT-IX FROM 1 BY 1
015200         UNTIL WK-N-AGT-IX GREATER THAN TKT-MET-AGENT-COUNT.
015300     PERFORM A800-RANK-TOP-AGENTS.
015400*
015500 A099-COMPUTE-METRICS-EX.
015600     EXIT.
015700*----------------------------------------------------------------*
015800 A100-SCAN-ONE-TICKET.
015900*----------------------------------------------------------------*
016000     IF  TKT-TBL-IS-OPEN(WK-N-TBL-IX)
016100         ADD 1 TO TKT-MET-OPEN-TICKETS
016200         MOVE TKT-TBL-CREATED-DATE(WK-N-TBL-IX) TO WK-C-EDIT-DATE
016300         PERFORM A700-CALC-ABSOLUTE-DAYS
016400         MOVE WK-N-DIV-QUOT              TO WK-N-CREATED-ABS-DAYS
016500         COMPUTE WK-N-AGE-DAYS = WK-N-TODAY-ABS-DAYS
016600             - WK-N-CREATED-ABS-DAYS
016700         IF  WK-N-AGE-DAYS GREATER THAN 7
016800             ADD 1 TO TKT-MET-AGING-COUNT.
016900     MOVE TKT-TBL-PRIORITY-RANK(WK-N-TBL-IX) TO WK-N-PRI-IX.
017000     EVALUATE TKT-TBL-STATUS(WK-N-TBL-IX)
017100         WHEN 'Open        '      MOVE 1 TO WK-N-STAT-IX
017200         WHEN 'In Progress '      MOVE 2 TO WK-N-STAT-IX
017300         WHEN 'Resolved    '      MOVE 3 TO WK-N-STAT-IX
017400         WHEN 'Closed      '      MOVE 4 TO WK-N-STAT-IX
017500     END-EVALUATE.
017600     ADD 1 TO TKT-MET-MATRIX-CELL(WK-N-STAT-IX, WK-N-PRI-IX).
017700     IF  TKT-TBL-RESOLUTION-PRESENT(WK-N-TBL-IX)
017800         ADD TKT-TBL-RESOLUTION-DAYS(WK-N-TBL-IX)
017900             TO TKT-MET-PRI-SUM-DAYS(WK-N-PRI-IX)
018000         ADD 1 TO TKT-MET-PRI-RES-CNT(WK-N-PRI-IX).
018100     PERFORM A400-FIND-OR-ADD-AGENT.
018200     IF  WK-N-STAT-IX EQUAL 3 OR WK-N-STAT-IX EQUAL 4
018300         ADD 1 TO TKT-MET-AGT-RESOLVED-CNT(WK-N-AGT-IX)
018400         IF  TKT-TBL-RESOLUTION-PRESENT(WK-N-TBL-IX)
018500             ADD TKT-TBL-RESOLUTION-DAYS(WK-N-TBL-IX)
018600                 TO TKT-MET-AGT-SUM-DAYS(WK-N-AGT-IX)
018700             ADD 1 TO TKT-MET-AGT-RES-DAY-CNT(WK-N-AGT-IX).
018800     PERFORM A900-FIND-OR-ADD-MONTH.
018900*----------------------------------------------------------------*
019000 A400-FIND-OR-ADD-AGENT.
019100*----------------------------------------------------------------*
019200     MOVE 'N'                          TO WK-SW-AGENT-FOUND.
019300     MOVE ZERO                         TO WK-N-AGT-IX.
019400     PERFORM A450-SCAN-AGENT-ENTRY
019500         VARYING WK-N-AGT-IX FROM 1 BY 1
019600         UNTIL WK-N-AGT-IX GREATER THAN TKT-MET-AGENT-COUNT
019700         OR WK-AGENT-FOUND.
019800     IF  NOT WK-AGENT-FOUND
019900         ADD 1 TO TKT-MET-AGENT-COUNT
020000         MOVE TKT-MET-AGENT-COUNT       TO WK-N-AGT-IX
020100         MOVE TKT-TBL-ASSIGNED-TO(WK-N-TBL-IX)
020200                                        TO TKT-MET-AGT-NAME(WK-N-AGT-IX).
020300*----------------------------------------------------------------*
020400 A450-SCAN-AGENT-ENTRY.
020500*----------------------------------------------------------------*
020600     IF  TKT-MET-AGT-NAME(WK-N-AGT-IX)
020700             EQUAL TKT-TBL-ASSIGNED-TO(WK-N-TBL-IX)
020800         MOVE 'Y'                       TO WK-SW-AGENT-FOUND.
020900*----------------------------------------------------------------*
021000 A700-COMPUTE-PRIORITY-AVERAGES.
021100*----------------------------------------------------------------*
021200     IF  TKT-MET-PRI-RES-CNT(WK-N-PRI-IX) GREATER THAN ZERO
021300         COMPUTE TKT-MET-PRI-AVG(WK-N-PRI-IX) ROUNDED =
021400             TKT-MET-PRI-SUM-DAYS(WK-N-PRI-IX)
021500                 / TKT-MET-PRI-RES-CNT(WK-N-PRI-IX)
021600     ELSE
021700         MOVE ZERO TO TKT-MET-PRI-AVG(WK-N-PRI-IX).
021800*----------------------------------------------------------------*
021900 A750-COMPUTE-AGENT-AVERAGE.
022000*----------------------------------------------------------------*
022100     IF  TKT-MET-AGT-RES-DAY-CNT(WK-N-AGT-IX) GREATER THAN ZERO
022200         COMPUTE TKT-MET-AGT-AVG-DAYS(WK-N-AGT-IX) ROUNDED =
022300             TKT-MET-AGT-SUM-DAYS(WK-N-AGT-IX)
022400                 / TKT-MET-AGT-RES-DAY-CNT(WK-N-AGT-IX)
022500     ELSE
022600         MOVE ZERO TO TKT-MET-AGT-AVG-DAYS(WK-N-AGT-IX).
022700*----------------------------------------------------------------*
022800 A800-RANK-TOP-AGENTS.
022900*    SELECTION OF THE 3 AGENTS WITH THE HIGHEST RESOLVED COUNT,
023000*    DESCENDING.  SMALL TABLE (<= 50 AGENTS) - SIMPLE SELECTION.
023100*----------------------------------------------------------------*
023200     MOVE SPACES TO TKT-MET-TOP-NAME(1) TKT-MET-TOP-NAME(2)
023300                    TKT-MET-TOP-NAME(3).
023400     MOVE ZERO    TO TKT-MET-TOP-COUNT(1) TKT-MET-TOP-COUNT(2)
023500                    TKT-MET-TOP-COUNT(3).
023600     MOVE ZERO TO WK-N-TOP-IX.
023700     PERFORM A850-PICK-ONE-TOP-AGENT
023800         VARYING WK-N-TOP-IX FROM 1 BY 1 UNTIL WK-N-TOP-IX
023900         GREATER THAN 3.
024000*----------------------------------------------------------------*
024100 A850-PICK-ONE-TOP-AGENT.
024200*----------------------------------------------------------------*
024300     MOVE ZERO TO WK-N-AGT-IX.
024400     PERFORM A860-SCAN-FOR-NEXT-TOP
024500         VARYING WK-N-AGT-IX FROM 1 BY 1
024600         UNTIL WK-N-AGT-IX GREATER THAN TKT-MET-AGENT-COUNT.
024700*----------------------------------------------------------------*
024800 A860-SCAN-FOR-NEXT-TOP.
024900*----------------------------------------------------------------*
025000     IF  TKT-MET-AGT-RESOLVED-CNT(WK-N-AGT-IX)
025100             GREATER THAN TKT-MET-TOP-COUNT(WK-N-TOP-IX)
025200         PERFORM A870-SHIFT-ALREADY-PICKED.
025300*----------------------------------------------------------------*
025400 A870-SHIFT-ALREADY-PICKED.
025500*    IS THIS AGENT ALREADY HOLDING AN EARLIER TOP-N SLOT?  IF SO
025600*    SKIP IT SO ONE AGENT DOES NOT OCCUPY TWO SLOTS.
025700*----------------------------------------------------------------*
025800     IF  WK-N-TOP-IX GREATER THAN 1
025900       AND TKT-MET-AGT-NAME(WK-N-AGT-IX)
026000             EQUAL TKT-MET-TOP-NAME(WK-N-TOP-IX - 1)
026100         CONTINUE
026200     ELSE
026300       IF  WK-N-TOP-IX GREATER THAN 2
026400         AND TKT-MET-AGT-NAME(WK-N-AGT-IX)
026500               EQUAL TKT-MET-TOP-NAME(WK-N-TOP-IX - 2)
026600         CONTINUE
026700       ELSE
026800         MOVE TKT-MET-AGT-NAME(WK-N-AGT-IX)
026900                                TO TKT-MET-TOP-NAME(WK-N-TOP-IX)
027000         MOVE TKT-MET-AGT-RESOLVED-CNT(WK-N-AGT-IX)
027100                                TO TKT-MET-TOP-COUNT(WK-N-TOP-IX).
027200*----------------------------------------------------------------*
027300 A900-FIND-OR-ADD-MONTH.
027400*----------------------------------------------------------------*
027500     MOVE 'N'                          TO WK-SW-MONTH-FOUND.
027600     MOVE ZERO                         TO WK-N-MON-IX.
027700     PERFORM A950-SCAN-MONTH-ENTRY
027800         VARYING WK-N-MON-IX FROM 1 BY 1
027900         UNTIL WK-N-MON-IX GREATER THAN TKT-MET-MONTHLY-COUNT
028000         OR WK-MONTH-FOUND.
028100     IF  WK-MONTH-FOUND
028200         ADD 1 TO TKT-MET-MONTH-COUNT(WK-N-MON-IX)
028300     ELSE
028400         ADD 1 TO TKT-MET-MONTHLY-COUNT
028500         MOVE TKT-MET-MONTHLY-COUNT     TO WK-N-MON-IX
028600         MOVE TKT-TBL-CR-CCYY(WK-N-TBL-IX)
028700                                TO TKT-MET-MONTH-CCYY(WK-N-MON-IX)
028800         MOVE TKT-TBL-CR-MM(WK-N-TBL-IX)
028900                                TO TKT-MET-MONTH-MM(WK-N-MON-IX)
029000         MOVE 1 TO TKT-MET-MONTH-COUNT(WK-N-MON-IX).
029100*----------------------------------------------------------------*
029200 A950-SCAN-MONTH-ENTRY.
029300*----------------------------------------------------------------*
029400     IF  TKT-MET-MONTH-CCYY(WK-N-MON-IX)
029500             EQUAL TKT-TBL-CR-CCYY(WK-N-TBL-IX)
029600       AND TKT-MET-MONTH-MM(WK-N-MON-IX)
029700             EQUAL TKT-TBL-CR-MM(WK-N-TBL-IX)
029800         MOVE 'Y'                       TO WK-SW-MONTH-FOUND.
029900*----------------------------------------------------------------*
030000 A680-TEST-LEAP-YEAR.
030100*    SETS WK-EDIT-YEAR-IS-LEAP FOR THE CCYY IN WK-C-EDIT-DATE.
030200*----------------------------------------------------------------*
030300     MOVE 'N'                        TO WK-N-EDIT-LEAP-SW.
030400     DIVIDE WK-N-EDIT-CCYY BY 4   GIVING WK-N-DIV-QUOT
030500                                  REMAINDER WK-N-REM-4.
030600     DIVIDE WK-N-EDIT-CCYY BY 100 GIVING WK-N-DIV-QUOT
030700                                  REMAINDER WK-N-REM-100.
030800     DIVIDE WK-N-EDIT-CCYY BY 400 GIVING WK-N-DIV-QUOT
030900                                  REMAINDER WK-N-REM-400.
031000     IF  WK-N-REM-4 EQUAL ZERO AND
031100        (WK-N-REM-100 NOT EQUAL ZERO OR WK-N-REM-400 EQUAL ZERO)
031200         MOVE 'Y'                    TO WK-N-EDIT-LEAP-SW.
031300*----------------------------------------------------------------*
031400 A700-CALC-ABSOLUTE-DAYS.
031500*    ABSOLUTE DAY NUMBER (DAY 1 = 0001-01-01, A MONDAY) FOR THE
031600*    DATE IN WK-C-EDIT-DATE.  RESULT RETURNED IN WK-N-DIV-QUOT -
031700*    NO VENDOR DATE INTRINSICS ON THIS RELEASE OF THE COMPILER.
031800*----------------------------------------------------------------*
031900     PERFORM A680-TEST-LEAP-YEAR.
032000     COMPUTE WK-N-YEARS-BEFORE = WK-N-EDIT-CCYY - 1.
032100     DIVIDE WK-N-YEARS-BEFORE BY 4   GIVING WK-N-DIV-QUOT
032200                                     REMAINDER WK-N-REM-4.
032300     COMPUTE WK-N-LEAP-ADJ = WK-N-DIV-QUOT.
032400     DIVIDE WK-N-YEARS-BEFORE BY 100 GIVING WK-N-DIV-QUOT
032500                                     REMAINDER WK-N-REM-100.
032600     COMPUTE WK-N-LEAP-ADJ = WK-N-LEAP-ADJ - WK-N-DIV-QUOT.
032700     DIVIDE WK-N-YEARS-BEFORE BY 400 GIVING WK-N-DIV-QUOT
032800                                     REMAINDER WK-N-REM-400.
032900     COMPUTE WK-N-LEAP-ADJ = WK-N-LEAP-ADJ + WK-N-DIV-QUOT.
033000     COMPUTE WK-N-DIV-QUOT = (WK-N-YEARS-BEFORE * 365)
033100         + WK-N-LEAP-ADJ
033200         + WK-N-CUM-DAYS-TABLE(WK-N-EDIT-MM) + WK-N-EDIT-DD.
033300     IF  WK-EDIT-YEAR-IS-LEAP AND WK-N-EDIT-MM GREATER THAN 2
033400         ADD 1 TO WK-N-DIV-QUOT.
033500*----------------------------------------------------------------*
033600
033700******************************************************************
033800*************** END OF PROGRAM SOURCE -  TKTMET ****************
033900******************************************************************
